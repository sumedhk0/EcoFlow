000100******************************************************************
000200*    COPYBOOK   : LCASUM                                         *
000300*    SYSTEME    : ECOFLOW - BILAN CARBONE CYCLE DE VIE (LCA)     *
000400*    OBJET      : ENREGISTREMENT DU FICHIER SOMMAIRE - UNE LIGNE *
000500*                 PAR PRODUIT, REPARTITION PAR PHASE              *
000600******************************************************************
000700*    HISTORIQUE DES MODIFICATIONS                                *
000800*    ------------------------------------------------------------*
000900*    29/06/1987 KR  CREATION                                      *
001000******************************************************************
001100 01  SUMMARY-RECORD.
001200     05 SUM-PROD-ID             PIC X(10).
001300     05 SUM-TOTAL-CO2E          PIC S9(07)V9(04).
001400     05 SUM-PHASE-A             PIC S9(07)V9(04).
001500     05 SUM-PHASE-B             PIC S9(07)V9(04).
001600     05 SUM-PHASE-C             PIC S9(07)V9(04).
001700     05 SUM-PHASE-D             PIC S9(07)V9(04).
001800     05 SUM-PHASE-E             PIC S9(07)V9(04).
001900     05 SUM-POIDS-KG            PIC 9(05)V9(04).
002000     05 SUM-CATEGORIE           PIC X(12).
002100     05 SUM-SCENARIO-EOL        PIC X(10).
002200     05 FILLER                  PIC X(08).
