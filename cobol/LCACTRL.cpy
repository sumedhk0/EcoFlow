000100******************************************************************
000200*    COPYBOOK   : LCACTRL                                        *
000300*    SYSTEME    : ECOFLOW - BILAN CARBONE CYCLE DE VIE (LCA)     *
000400*    OBJET      : ENREGISTREMENT DES TOTAUX DE CONTROLE DU LOT   *
000500*                 (ECRIT PAR LCA020, LU PAR LCA030 POUR LE       *
000600*                 PIED DE RAPPORT)                                *
000700******************************************************************
000800*    HISTORIQUE DES MODIFICATIONS                                *
000900*    ------------------------------------------------------------*
001000*    15/01/1993 KR  CREATION - NOMBRE DE PRODUITS ET TOTAL CO2E   *
001100*    18/11/2002 KR  AJOUT DE LA VENTILATION DU TOTAL PAR PHASE    *
001200*                   (A A E)                                       *
001300******************************************************************
001400 01  CTRL-RECORD.
001500     05 CTRL-NB-PRODUITS        PIC 9(07).
001600     05 CTRL-TOTAL-CO2E         PIC S9(09)V9(04).
001700     05 CTRL-TOTAL-PHASE-A      PIC S9(09)V9(04).
001800     05 CTRL-TOTAL-PHASE-B      PIC S9(09)V9(04).
001900     05 CTRL-TOTAL-PHASE-C      PIC S9(09)V9(04).
002000     05 CTRL-TOTAL-PHASE-D      PIC S9(09)V9(04).
002100     05 CTRL-TOTAL-PHASE-E      PIC S9(09)V9(04).
002200     05 FILLER                  PIC X(10).
