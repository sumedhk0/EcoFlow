000100******************************************************************
000200*    COPYBOOK   : LCADET                                         *
000300*    SYSTEME    : ECOFLOW - BILAN CARBONE CYCLE DE VIE (LCA)     *
000400*    OBJET      : ENREGISTREMENT DU FICHIER DETAIL - UNE LIGNE   *
000500*                 PAR MATIERE RESOLUE DE CHAQUE PRODUIT           *
000600******************************************************************
000700*    HISTORIQUE DES MODIFICATIONS                                *
000800*    ------------------------------------------------------------*
000900*    29/06/1987 KR  CREATION                                      *
001000******************************************************************
001100 01  DETAIL-RECORD.
001200     05 DET-PROD-ID             PIC X(10).
001300     05 DET-MAT-NOM             PIC X(20).
001400     05 DET-MAT-FRACTION        PIC 9(01)V9(04).
001500     05 DET-POIDS-KG            PIC S9(05)V9(04).
001600     05 DET-IMPACT-CO2E         PIC S9(07)V9(04).
001700     05 DET-FACTEUR             PIC S9(03)V9(04).
001800     05 FILLER                  PIC X(10).
