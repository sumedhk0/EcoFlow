000100******************************************************************
000200*    COPYBOOK   : LCASNK                                         *
000300*    SYSTEME    : ECOFLOW - BILAN CARBONE CYCLE DE VIE (LCA)     *
000400*    OBJET      : ENREGISTREMENT DU FICHIER SANKEY - PORTE DEUX  *
000500*                 NATURES D'ARTICLE (NOEUD ET LIEN) DISTINGUEES  *
000600*                 PAR SNK-TYPE-ENREG, COMME LE FICHIER DES       *
000700*                 ANOMALIES DE L'ANCIEN LOT PORTAIT PLUSIEURS    *
000800*                 NATURES DE LIGNE SOUS UN MEME FD                *
000900******************************************************************
001000*    HISTORIQUE DES MODIFICATIONS                                *
001100*    ------------------------------------------------------------*
001200*    15/01/1997 FXM CREATION                                      *
001300******************************************************************
001400 01  SANKEY-RECORD.
001500     05 SNK-TYPE-ENREG          PIC X(01).
001600         88 SNK-EST-NOEUD           VALUE 'N'.
001700         88 SNK-EST-LIEN            VALUE 'L'.
001800     05 SNK-CORPS.
001900         10 SNK-LIEN-DONNEES.
002000             15 SNK-LIEN-SOURCE     PIC X(24).
002100             15 SNK-LIEN-CIBLE      PIC X(24).
002200             15 SNK-LIEN-VALEUR     PIC 9(07)V9(04).
002300             15 FILLER              PIC X(14).
002400         10 SNK-NOEUD-DONNEES REDEFINES SNK-LIEN-DONNEES.
002500             15 SNK-NOEUD-ID        PIC X(24).
002600             15 SNK-NOEUD-LABEL     PIC X(30).
002700             15 SNK-NOEUD-PHASE     PIC X(12).
002800             15 FILLER              PIC X(10).
002900     05 FILLER                  PIC X(09).
