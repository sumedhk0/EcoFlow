000100******************************************************************
000200*                                                                *
000300*    PROGRAMME  : LCA030-RELATORIO                               *
000400*    SYSTEME    : ECOFLOW - BILAN CARBONE CYCLE DE VIE (LCA)     *
000500*    PHASE      : 030 - EDITION DU RELEVE DE BILAN CARBONE       *
000600*                 (DETAIL PAR MATIERE, SOMMAIRE PAR PRODUIT,     *
000700*                 RUPTURE DE CONTROLE EN FIN DE LOT)             *
000800*                                                                *
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.      LCA030-RELATORIO.
001200 AUTHOR.          F.X. MARTIN.
001300 INSTALLATION.    ECOFLOW - SERVICE ETUDES ET METHODES.
001400 DATE-WRITTEN.    08/07/1987.
001500 DATE-COMPILED.
001600 SECURITY.        USAGE INTERNE - DIFFUSION RESTREINTE.
001700******************************************************************
001800*    JOURNAL DES MODIFICATIONS                                  *
001900*    ------------------------------------------------------------
002000*    08/07/1987 FXM CREATION DU PROGRAMME - ENTETE ET DETAIL     *FXM8707
002100*    21/12/1987 FXM AJOUT DU PIED DE PRODUIT (5 PHASES + TOTAL)  *FXM8712
002200*    06/06/1990 KR  FUSION DETAIL / SOMMAIRE PAR RUPTURE DE      *KR9006
002300*                   CONTROLE SUR PROD-ID (REMPLACE L'ANCIENNE    *
002400*                   RUPTURE SUR LE CODE ROLE)                    *
002500*    30/01/1993 KR  AJOUT DU PIED DE LOT (NB PRODUITS + TOTAL)   *KR9301
002600*    18/08/1996 FXM SAUT DE PAGE AUTOMATIQUE TOUTES LES 50 LIGNES*FXM9608
002700*    11/08/1998 FXM REVUE PASSAGE AN 2000 - AUCUNE ZONE DATE     *FXM9808
002800*                   A QUATRE CHIFFRES DANS CE PROGRAMME - RAS    *
002900*    05/03/1999 FXM CONTROLE FINAL AN 2000 - PROGRAMME CONFORME  *FXM9903
003000*    14/11/2005 KR  SUPPRESSION DE FUNCTION TRIM - REMPLACEE PAR *KR0511
003100*                   INSPECT MANUEL (NORME ATELIER)               *
003200*    22/09/2009 FXM REVUE DE CODE - AUCUNE ANOMALIE RELEVEE      *FXM0909
003300*    19/07/2023 FXM REVUE ANNUELLE - AUCUNE MODIFICATION         *FXM2307
003400*    08/02/2024 JLD AJOUT DE COMMENTAIRES DE MAINTENANCE SUITE   *JLD2402
003500*                   A LA REVUE DOCUMENTAIRE DU SERVICE QUALITE   *
003600******************************************************************
003700*                                                                *
003800*    ROLE GENERAL DU PROGRAMME                                  *
003900*    ------------------------------------------------------------
004000*    LCA030 EST LE TROISIEME ET DERNIER MAILLON DE LA CHAINE DU  *
004100*    BILAN CARBONE CYCLE DE VIE. IL NE FAIT AUCUN CALCUL - IL SE *
004200*    CONTENTE DE METTRE EN PAGE LES TROIS FICHIERS ECRITS PAR    *
004300*    LCA020 (SOMMAIRE, DETAIL, CONTROLE) EN UN RELEVE IMPRIME    *
004400*    DESTINE A LA DIRECTION ET AU CLIENT. LA MISE EN PAGE REPOSE *
004500*    SUR UNE RUPTURE DE CONTROLE SUR LE PRODUIT (PROD-ID) ENTRE  *
004600*    LE FICHIER SOMMAIRE (UNE LIGNE PAR PRODUIT) ET LE FICHIER   *
004700*    DETAIL (PLUSIEURS LIGNES PAR PRODUIT, UNE PAR MATIERE) -    *
004800*    LCA020 ECRIT CES DEUX FICHIERS DANS LE MEME ORDRE DE        *
004900*    PRODUIT, CE QUI PERMET CETTE FUSION SANS TRI PREALABLE.     *
005000*    CHAQUE PRODUIT EST IMPRIME SUR : UNE LIGNE D'ENTETE, UNE    *
005100*    LIGNE PAR MATIERE RESOLUE, DEUX LIGNES DE PIED (5 PHASES +  *
005200*    TOTAL) ET UNE LIGNE BLANCHE DE SEPARATION. LE RAPPORT SE    *
005300*    TERMINE PAR UNE LIGNE DE RUPTURE DE LOT REPRENANT LES       *
005400*    TOTAUX DE CONTROLE ECRITS PAR LCA020.                       *
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS CLASSE-ALPHA IS 'A' THRU 'Z'
006100     UPSI-0 ON STATUT-TRACE-ACTIF
006200            OFF STATUT-TRACE-INACTIF.
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600
006700*    FICHIER D'ENTREE - UNE LIGNE PAR PRODUIT, ECRIT PAR LCA020
006800     SELECT SUMMARY-FILE  ASSIGN TO SUMIN
006900             ORGANIZATION LINE SEQUENTIAL.
007000
007100*    FICHIER D'ENTREE - UNE LIGNE PAR MATIERE RESOLUE, ECRIT PAR
007200*    LCA020 DANS LE MEME ORDRE DE PRODUIT QUE LE SOMMAIRE
007300     SELECT DETAIL-FILE   ASSIGN TO DETIN
007400             ORGANIZATION LINE SEQUENTIAL.
007500
007600*    FICHIER D'ENTREE - UN SEUL ENREGISTREMENT DE TOTAUX DE LOT,
007700*    ECRIT PAR LCA020 EN FIN DE TRAITEMENT
007800     SELECT LCA-CTRL-FILE ASSIGN TO CTRLIN
007900             ORGANIZATION LINE SEQUENTIAL.
008000
008100*    FICHIER DE SORTIE - LE RELEVE IMPRIME LUI-MEME, UNE LIGNE
008200*    PAR ENREGISTREMENT DE 121 CARACTERES (VOIR FS-DATA CI-DESSOUS)
008300     SELECT REPORT-FILE   ASSIGN TO RELOUT
008400             ORGANIZATION LINE SEQUENTIAL.
008500
008600******************************************************************
008700 DATA DIVISION.
008800 FILE SECTION.
008900
009000*    STRUCTURE SUMMARY-RECORD DECRITE DANS LCASUM (ECRITE PAR
009100*    LCA020, LUE ICI SANS MODIFICATION)
009200 FD  SUMMARY-FILE.
009300     COPY LCASUM.
009400
009500*    STRUCTURE DETAIL-RECORD DECRITE DANS LCADET
009600 FD  DETAIL-FILE.
009700     COPY LCADET.
009800
009900*    STRUCTURE CTRL-RECORD DECRITE DANS LCACTRL - UN SEUL
010000*    ENREGISTREMENT, LU UNE SEULE FOIS PAR 4300-IMPRIMER-PIED-LOT
010100 FD  LCA-CTRL-FILE.
010200     COPY LCACTRL.
010300
010400*    FICHIER DE SORTIE DU RAPPORT - UN SEUL NIVEAU D'ENREGISTREMENT
010500*    GENERIQUE (FS-DATA) CAR CHAQUE LIGNE IMPRIMEE EST CONSTRUITE
010600*    DANS LA ZONE DE TRAVAIL ARTICLE-TITRE (ET SES REDEFINITIONS)
010700*    AVANT D'ETRE RECOPIEE ICI POUR L'ECRITURE - CONVENTION DE
010800*    L'ATELIER POUR TOUS LES PROGRAMMES D'EDITION.
010900 FD  REPORT-FILE.
011000 01  FS-DATA                       PIC X(121).
011100
011200******************************************************************
011300 WORKING-STORAGE SECTION.
011400
011500*    DRAPEAUX DE FIN DE FICHIER - UN PAR FICHIER D'ENTREE, CAR LES
011600*    TROIS FICHIERS NE SE TERMINENT PAS FORCEMENT ENSEMBLE (LE
011700*    CONTROLE N'A QU'UN ENREGISTREMENT, LE DETAIL PEUT EN AVOIR
011800*    PLUSIEURS MILLIERS)
011900 01  EOF-MANAGER.
012000     05 FIN-SOMMAIRE               PIC X(01) VALUE SPACE.
012100         88 WS-FIN-SOMMAIRE            VALUE HIGH-VALUE.
012200     05 FIN-DETAIL                 PIC X(01) VALUE SPACE.
012300         88 WS-FIN-DETAIL              VALUE HIGH-VALUE.
012400     05 FIN-CONTROLE               PIC X(01) VALUE SPACE.
012500         88 WS-FIN-CONTROLE            VALUE HIGH-VALUE.
012600     05 FILLER                     PIC X(01).
012700
012800*    WS-NO-PAGE ET WS-NO-LIGNE PILOTENT LA PAGINATION (SAUT DE
012900*    PAGE AUTOMATIQUE TOUTES LES 45 LIGNES DE DETAIL - ENTREE
013000*    FXM9608) ; WS-NB-PRODUITS-IMPRIMES EST REPRIS DANS LE
013100*    MESSAGE DE FIN DE LOT DE 9000-FIN-PGM.
013200 01  WSS-COMPTEURS.
013300     05 WS-NO-PAGE                 PIC 9(04) COMP VALUE 0.
013400     05 WS-NO-LIGNE                PIC 9(03) COMP VALUE 0.
013500     05 WS-NB-PRODUITS-IMPRIMES    PIC 9(07) COMP VALUE 0.
013600     05 FILLER                     PIC X(01).
013700
013800*    ZONE D'EDITION - UNE SEULE ZONE DE TRAVAIL PARTAGEE PAR TOUTES
013900*    LES NATURES DE LIGNE, SUR LE MODELE DE L'ANCIEN PROGRAMME DES
014000*    ARTICLES D'IMPOSITION - ARTICLE-TITRE PORTE LE GABARIT DE BASE
014100*    ET LES AUTRES NATURES LE REDEFINISSENT (MEME ZONE MEMOIRE,
014200*    RECONSTRUITE A CHAQUE ECRITURE). TOUTE REDEFINITION DOIT
014300*    CONSERVER LA MEME LONGUEUR TOTALE DE GROUPE (121 CARACTERES,
014400*    LA LARGEUR DE FS-DATA) - REGLE DE L'ATELIER POUR CE GENRE DE
014500*    ZONE D'EDITION MULTI-GABARIT.
014600*    ARTICLE-TITRE (ENTETE DE PAGE)
014700 01  ARTICLE-TITRE.
014800     05 FILLER                     PIC X(01).
014900     05 T-LIT-TITRE                PIC X(45).
015000     05 T-LIT-SUITE                PIC X(16).
015100     05 T-NO-PAGE                  PIC ZZZ9.
015200     05 FILLER                     PIC X(55).
015300
015400*    ARTICLE-ENTETE (ENTETE PRODUIT) REDEFINIT ARTICLE-TITRE -
015500*    IMPRIMEE UNE FOIS PAR PRODUIT, AVANT SES LIGNES DE DETAIL
015600 01  ARTICLE-ENTETE REDEFINES ARTICLE-TITRE.
015700     05 FILLER                     PIC X(01).
015800     05 E-LIT-PRODUIT              PIC X(09).
015900     05 E-PROD-ID                  PIC X(10).
016000     05 FILLER                     PIC X(04).
016100     05 E-LIT-CATEGORIE            PIC X(11).
016200     05 E-CATEGORIE                PIC X(12).
016300     05 FILLER                     PIC X(03).
016400     05 E-LIT-SCENARIO             PIC X(10).
016500     05 E-SCENARIO                 PIC X(10).
016600     05 FILLER                     PIC X(03).
016700     05 E-LIT-POIDS                PIC X(06).
016800     05 E-POIDS                    PIC ZZZZ9.9999.
016900     05 FILLER                     PIC X(32).
017000
017100*    ARTICLE-LIGNE (DETAIL PAR MATIERE) REDEFINIT ARTICLE-TITRE -
017200*    UNE LIGNE PAR MATIERE RESOLUE DU PRODUIT COURANT, IMPRIMEE
017300*    PAR 4260-IMPRIMER-LIGNE-DETAIL
017400 01  ARTICLE-LIGNE REDEFINES ARTICLE-TITRE.
017500     05 FILLER                     PIC X(03).
017600     05 L-MAT-NOM                  PIC X(20).
017700     05 FILLER                     PIC X(02).
017800     05 L-MAT-FRACTION              PIC Z.9999.
017900     05 FILLER                     PIC X(03).
018000     05 L-MAT-POIDS                 PIC ZZZZ9.9999.
018100     05 FILLER                     PIC X(03).
018200     05 L-MAT-IMPACT                PIC -ZZZZZ9.9999.
018300     05 FILLER                     PIC X(03).
018400     05 L-MAT-FACTEUR                PIC -ZZ9.9999.
018500     05 FILLER                     PIC X(50).
018600
018700*    ARTICLE-INDIV (PIED DE PRODUIT, 1/2) REDEFINIT ARTICLE-TITRE -
018800*    PORTE LES PHASES A, B ET C ; LA SUITE (D, E, TOTAL) EST SUR
018900*    UNE SECONDE LIGNE (ARTICLE-INDIV-SUITE) CAR LES CINQ PHASES
019000*    PLUS LE TOTAL NE TIENNENT PAS SUR UNE SEULE LIGNE DE 121
019100*    CARACTERES AVEC LE FORMAT EDITE CHOISI.
019200 01  ARTICLE-INDIV REDEFINES ARTICLE-TITRE.
019300     05 FILLER                     PIC X(03).
019400     05 I-LIT-PHASE-A              PIC X(11).
019500     05 I-PHASE-A                   PIC -ZZZZZ9.9999.
019600     05 FILLER                     PIC X(03).
019700     05 I-LIT-PHASE-B              PIC X(11).
019800     05 I-PHASE-B                   PIC -ZZZZZ9.9999.
019900     05 FILLER                     PIC X(03).
020000     05 I-LIT-PHASE-C              PIC X(11).
020100     05 I-PHASE-C                   PIC -ZZZZZ9.9999.
020200     05 FILLER                     PIC X(43).
020300
020400*    ARTICLE-INDIV-SUITE (PIED DE PRODUIT, 2/2) REDEFINIT
020500*    ARTICLE-TITRE - VOIR LE COMMENTAIRE D'ARTICLE-INDIV CI-DESSUS
020600 01  ARTICLE-INDIV-SUITE REDEFINES ARTICLE-TITRE.
020700     05 FILLER                     PIC X(03).
020800     05 J-LIT-PHASE-D              PIC X(11).
020900     05 J-PHASE-D                   PIC -ZZZZZ9.9999.
021000     05 FILLER                     PIC X(03).
021100     05 J-LIT-PHASE-E              PIC X(11).
021200     05 J-PHASE-E                   PIC -ZZZZZ9.9999.
021300     05 FILLER                     PIC X(03).
021400     05 J-LIT-TOTAL                PIC X(07).
021500     05 J-TOTAL                     PIC -ZZZZZ9.9999.
021600     05 FILLER                     PIC X(47).
021700
021800*    ARTICLE-FIN (PIED DE LOT) REDEFINIT ARTICLE-TITRE - IMPRIMEE
021900*    UNE SEULE FOIS, EN TOUTE FIN DE RAPPORT, A PARTIR DE
022000*    L'ENREGISTREMENT DE CONTROLE UNIQUE ECRIT PAR LCA020
022100 01  ARTICLE-FIN REDEFINES ARTICLE-TITRE.
022200     05 FILLER                     PIC X(01).
022300     05 F-LIT-RUPTURE              PIC X(24).
022400     05 F-NB-PRODUITS               PIC ZZZZZZ9.
022500     05 F-LIT-PRODUITS             PIC X(14).
022600     05 F-LIT-TOTAL                PIC X(14).
022700     05 F-TOTAL-CO2E                PIC -ZZZZZZZZ9.9999.
022800     05 FILLER                     PIC X(46).
022900
023000******************************************************************
023100 PROCEDURE DIVISION.
023200
023300*    PARAGRAPHE PRINCIPAL - INITIALISE, AMORCE LA LECTURE DES
023400*    DEUX FICHIERS D'ENTREE PRINCIPAUX (SOMMAIRE ET DETAIL),
023500*    IMPRIME L'ENTETE DE LA PREMIERE PAGE, ENCHAINE LA BOUCLE DE
023600*    RUPTURE PRODUIT PAR PRODUIT PUIS IMPRIME LE PIED DE LOT.
023700 MAIN-PROCEDURE.
023800     PERFORM 4000-INITIALISATION THRU 4000-INITIALISATION-EXIT.
023900     PERFORM 4200-LIRE-SOMMAIRE THRU 4200-LIRE-SOMMAIRE-EXIT.
024000     PERFORM 4200-LIRE-DETAIL THRU 4200-LIRE-DETAIL-EXIT.
024100     PERFORM 4100-IMPRIMER-ENTETE THRU 4100-IMPRIMER-ENTETE-EXIT.
024200     PERFORM 4250-TRAITER-UN-PRODUIT THRU
024300         4250-TRAITER-UN-PRODUIT-EXIT
024400         UNTIL WS-FIN-SOMMAIRE.
024500     PERFORM 4300-IMPRIMER-PIED-LOT THRU
024600         4300-IMPRIMER-PIED-LOT-EXIT.
024700     PERFORM 9000-FIN-PGM THRU 9000-FIN-PGM-EXIT.
024800     .
024900
025000******************************************************************
025100*        4000 - INITIALISATION ET CLOTURE
025200
025300*    CONSIGNES POUR LA MAINTENANCE DE CE PROGRAMME
025400*    ------------------------------------------------------------
025500*    (1) LCASUM, LCADET ET LCACTRL SONT PARTAGES AVEC LCA020, QUI
025600*        ECRIT CES TROIS FICHIERS - TOUTE MODIFICATION DE LEUR
025700*        STRUCTURE DOIT ETRE REPERCUTEE DANS LES DEUX PROGRAMMES.
025800*    (2) LA RUPTURE DE CONTROLE (4250) SUPPOSE QUE LCA020 ECRIT
025900*        LE DETAIL ET LE SOMMAIRE DANS LE MEME ORDRE DE PRODUIT -
026000*        SI CET ORDRE CHANGEAIT UN JOUR (PAR EXEMPLE UN TRI SUR
026100*        LE DETAIL SEUL), LA FUSION DE CE PROGRAMME SERAIT FAUSSE
026200*        SANS QU'AUCUNE ERREUR NE SOIT DETECTEE A L'EXECUTION.
026300*    (3) AUCUNE FUNCTION INTRINSEQUE N'EST UTILISEE (ENTREE
026400*        KR0511 : FUNCTION TRIM A ETE RETIREE EN 2005) - LA
026500*        NORME DE L'ATELIER IMPOSE LES ZONES EDITEES (PIC Z/9/-)
026600*        PLUTOT QU'UNE MISE EN FORME PROGRAMMEE.
026700*    (4) AUCUN PERFORM ... END-PERFORM EN LIGNE N'EST UTILISE -
026800*        TOUTE BOUCLE PASSE PAR UN PARAGRAPHE PERFORM ... THRU.
026900*    (5) LE SAUT DE PAGE (4250) EST DECLENCHE SUR WS-NO-LIGNE > 45
027000*        ET NON SUR L'INTERRUPTEUR C01 IS TOP-OF-FORM - CE DERNIER
027100*        N'EST DEFINI DANS SPECIAL-NAMES QUE PAR CONVENTION DE
027200*        L'ATELIER POUR LES PROGRAMMES D'EDITION, MAIS CE
027300*        PROGRAMME N'IMPRIME PAS SUR UNE IMPRIMANTE PHYSIQUE.
027400 4000-INITIALISATION.
027500     OPEN INPUT  SUMMARY-FILE DETAIL-FILE LCA-CTRL-FILE
027600     OPEN OUTPUT REPORT-FILE
027700     MOVE 0 TO WS-NO-PAGE
027800     MOVE 0 TO WS-NO-LIGNE
027900     IF STATUT-TRACE-ACTIF
028000         DISPLAY 'LCA030 - TRACE UPSI ACTIVE'
028100     END-IF
028200     .
028300 4000-INITIALISATION-EXIT.
028400     EXIT.
028500
028600*    CLOTURE DU LOT - LE NOMBRE DE PRODUITS EDITES EST TRACE EN
028700*    CONSOLE POUR LE PUPITRE ; IL N'EST PAS RECOMPARE AU NOMBRE
028800*    DE PRODUITS DE L'ENREGISTREMENT DE CONTROLE (CTRL-NB-PRODUITS)
028900*    CAR CE CONTROLE EST DEJA FAIT PAR LCA020 LUI-MEME.
029000 9000-FIN-PGM.
029100     CLOSE SUMMARY-FILE DETAIL-FILE LCA-CTRL-FILE REPORT-FILE
029200     DISPLAY 'LCA030 - PRODUITS EDITES : '
029300              WS-NB-PRODUITS-IMPRIMES
029400     STOP RUN
029500     .
029600 9000-FIN-PGM-EXIT.
029700     EXIT.
029800
029900******************************************************************
030000*        LECTURES DES FICHIERS D'ENTREE
030100*        DEUX PARAGRAPHES DISTINCTS CAR LES DEUX FICHIERS SONT
030200*        RELUS A DES RYTHMES DIFFERENTS : LE SOMMAIRE UNE FOIS
030300*        PAR PRODUIT (RELAI EN FIN DE 4250), LE DETAIL UNE FOIS
030400*        PAR MATIERE (RELAI EN FIN DE 4260, DANS LA BOUCLE INTERNE
030500*        DE 4250).
030600
030700*    AMORCE PUIS RELIT LE FICHIER SOMMAIRE - UN APPEL PAR PRODUIT
030800 4200-LIRE-SOMMAIRE.
030900     READ SUMMARY-FILE
031000         AT END
031100             SET WS-FIN-SOMMAIRE TO TRUE
031200     END-READ
031300     .
031400 4200-LIRE-SOMMAIRE-EXIT.
031500     EXIT.
031600
031700*    AMORCE PUIS RELIT LE FICHIER DETAIL - UN APPEL PAR MATIERE
031800*    RESOLUE, DEPUIS LA BOUCLE INTERNE DE 4250
031900 4200-LIRE-DETAIL.
032000     READ DETAIL-FILE
032100         AT END
032200             SET WS-FIN-DETAIL TO TRUE
032300     END-READ
032400     .
032500 4200-LIRE-DETAIL-EXIT.
032600     EXIT.
032700
032800******************************************************************
032900*        4100 - ENTETE DE PAGE
033000*        IMPRIMEE A L'OUVERTURE DU RAPPORT PUIS A CHAQUE SAUT DE
033100*        PAGE DECLENCHE PAR 4250 (TOUTES LES 45 LIGNES DE DETAIL)
033200
033300 4100-IMPRIMER-ENTETE.
033400     ADD 1 TO WS-NO-PAGE
033500*    TITRE SUR LA PREMIERE LIGNE, LIGNE BLANCHE EN DESSOUS -
033600*    PAS DE SAUT DE PAGE PHYSIQUE (VOIR LA CONSIGNE (5) CI-DESSUS)
033700     MOVE SPACES TO ARTICLE-TITRE
033800     MOVE 'ECOFLOW - RELEVE DE BILAN CARBONE DU CYCLE'
033900         TO T-LIT-TITRE
034000     MOVE ' DE VIE - PAGE ' TO T-LIT-SUITE
034100     MOVE WS-NO-PAGE TO T-NO-PAGE
034200     MOVE ARTICLE-TITRE TO FS-DATA
034300     WRITE FS-DATA
034400     MOVE SPACES TO ARTICLE-TITRE
034500     MOVE ARTICLE-TITRE TO FS-DATA
034600     WRITE FS-DATA
034700*    LE COMPTEUR DE LIGNES EST REMIS A ZERO ICI, APRES L'ENTETE -
034800*    LES DEUX LIGNES D'ENTETE NE COMPTENT PAS DANS LE SEUIL DE 45
034900     MOVE 0 TO WS-NO-LIGNE
035000     .
035100 4100-IMPRIMER-ENTETE-EXIT.
035200     EXIT.
035300
035400******************************************************************
035500*        4250 - TRAITEMENT D'UN PRODUIT (SOMMAIRE + DETAILS)
035600*        RUPTURE DE CONTROLE SUR PROD-ID ENTRE SUMMARY-FILE ET
035700*        DETAIL-FILE - LES LIGNES DE DETAIL D'UN PRODUIT SONT
035800*        CONSECUTIVES DANS LE FICHIER (ECRITES AINSI PAR LCA020).
035900*        CHAQUE PRODUIT IMPRIME, DANS L'ORDRE : UNE LIGNE
036000*        D'ENTETE PRODUIT, SES LIGNES DE DETAIL MATIERE, DEUX
036100*        LIGNES DE PIED (PHASES A-C PUIS D-E-TOTAL) ET UNE LIGNE
036200*        BLANCHE DE SEPARATION AVANT LE PRODUIT SUIVANT.
036300
036400 4250-TRAITER-UN-PRODUIT.
036500*    SAUT DE PAGE AUTOMATIQUE SI LE PRODUIT COURANT RISQUE DE
036600*    DEBORDER DE LA PAGE (ENTREE FXM9608) - LE SEUIL DE 45 LAISSE
036700*    DE LA MARGE POUR LES QUATRE LIGNES FIXES DE PIED DE PRODUIT.
036800     IF WS-NO-LIGNE > 45
036900         PERFORM 4100-IMPRIMER-ENTETE THRU
037000             4100-IMPRIMER-ENTETE-EXIT
037100     END-IF
037200
037300*    LIGNE D'ENTETE PRODUIT - IDENTIFIANT, CATEGORIE, SCENARIO DE
037400*    FIN DE VIE ET POIDS, REPRIS TELS QUELS DU FICHIER SOMMAIRE
037500     MOVE SPACES          TO ARTICLE-ENTETE
037600     MOVE 'PRODUIT  '     TO E-LIT-PRODUIT
037700     MOVE 'CATEGORIE  '   TO E-LIT-CATEGORIE
037800     MOVE 'SCENARIO  '    TO E-LIT-SCENARIO
037900     MOVE 'POIDS '       TO E-LIT-POIDS
038000     MOVE SUM-PROD-ID     TO E-PROD-ID
038100     MOVE SUM-CATEGORIE   TO E-CATEGORIE
038200     MOVE SUM-SCENARIO-EOL TO E-SCENARIO
038300     MOVE SUM-POIDS-KG    TO E-POIDS
038400     MOVE ARTICLE-ENTETE  TO FS-DATA
038500     WRITE FS-DATA
038600     ADD 1 TO WS-NO-LIGNE
038700
038800*    BOUCLE INTERNE - IMPRIME CHAQUE LIGNE DE DETAIL DU PRODUIT
038900*    COURANT TANT QUE LE DETAIL N'EST PAS EPUISE ET QUE LA LIGNE
039000*    DE DETAIL LUE APPARTIENT ENCORE AU MEME PRODUIT (RUPTURE)
039100     PERFORM 4260-IMPRIMER-LIGNE-DETAIL THRU
039200         4260-IMPRIMER-LIGNE-DETAIL-EXIT
039300         UNTIL WS-FIN-DETAIL
039400            OR DET-PROD-ID NOT = SUM-PROD-ID
039500
039600*    PIED DE PRODUIT, LIGNE 1/2 - PHASES A, B, C
039700     MOVE SPACES        TO ARTICLE-INDIV
039800     MOVE 'PHASE A    ' TO I-LIT-PHASE-A
039900     MOVE 'PHASE B    ' TO I-LIT-PHASE-B
040000     MOVE 'PHASE C    ' TO I-LIT-PHASE-C
040100     MOVE SUM-PHASE-A TO I-PHASE-A
040200     MOVE SUM-PHASE-B TO I-PHASE-B
040300     MOVE SUM-PHASE-C TO I-PHASE-C
040400     MOVE ARTICLE-INDIV TO FS-DATA
040500     WRITE FS-DATA
040600     ADD 1 TO WS-NO-LIGNE
040700
040800*    PIED DE PRODUIT, LIGNE 2/2 - PHASES D, E ET TOTAL GENERAL
040900     MOVE SPACES        TO ARTICLE-INDIV-SUITE
041000     MOVE 'PHASE D    ' TO J-LIT-PHASE-D
041100     MOVE 'PHASE E    ' TO J-LIT-PHASE-E
041200     MOVE 'TOTAL  '     TO J-LIT-TOTAL
041300     MOVE SUM-PHASE-D TO J-PHASE-D
041400     MOVE SUM-PHASE-E TO J-PHASE-E
041500     MOVE SUM-TOTAL-CO2E TO J-TOTAL
041600     MOVE ARTICLE-INDIV-SUITE TO FS-DATA
041700     WRITE FS-DATA
041800     ADD 1 TO WS-NO-LIGNE
041900
042000*    LIGNE BLANCHE DE SEPARATION AVANT LE PRODUIT SUIVANT
042100     MOVE SPACES TO ARTICLE-TITRE
042200     MOVE ARTICLE-TITRE TO FS-DATA
042300     WRITE FS-DATA
042400     ADD 1 TO WS-NO-LIGNE
042500
042600     ADD 1 TO WS-NB-PRODUITS-IMPRIMES
042700
042800*    RELAI DE LECTURE DU SOMMAIRE - AMORCE LE PRODUIT SUIVANT
042900     PERFORM 4200-LIRE-SOMMAIRE THRU 4200-LIRE-SOMMAIRE-EXIT
043000     .
043100 4250-TRAITER-UN-PRODUIT-EXIT.
043200     EXIT.
043300
043400*    IMPRIME UNE LIGNE DE DETAIL MATIERE ET RELIT LE FICHIER
043500*    DETAIL - APPELEE EN BOUCLE PAR 4250 TANT QUE LE PROD-ID LU
043600*    RESTE CELUI DU PRODUIT EN COURS DE TRAITEMENT.
043700 4260-IMPRIMER-LIGNE-DETAIL.
043800     MOVE SPACES           TO ARTICLE-LIGNE
043900     MOVE DET-MAT-NOM      TO L-MAT-NOM
044000     MOVE DET-MAT-FRACTION TO L-MAT-FRACTION
044100     MOVE DET-POIDS-KG     TO L-MAT-POIDS
044200     MOVE DET-IMPACT-CO2E  TO L-MAT-IMPACT
044300     MOVE DET-FACTEUR      TO L-MAT-FACTEUR
044400     MOVE ARTICLE-LIGNE    TO FS-DATA
044500     WRITE FS-DATA
044600     ADD 1 TO WS-NO-LIGNE
044700
044800*    RELAI DE LECTURE - VOIR LE COMMENTAIRE DE 4200-LIRE-DETAIL
044900     PERFORM 4200-LIRE-DETAIL THRU 4200-LIRE-DETAIL-EXIT
045000     .
045100 4260-IMPRIMER-LIGNE-DETAIL-EXIT.
045200     EXIT.
045300
045400******************************************************************
045500*        4300 - PIED DE LOT (RUPTURE FINALE)
045600*        LES TOTAUX DE CONTROLE SONT LUS DANS L'ENREGISTREMENT
045700*        UNIQUE ECRIT PAR LCA020 EN FIN DE TRAITEMENT.
045800
045900 4300-IMPRIMER-PIED-LOT.
046000*    UN SEUL ENREGISTREMENT ATTENDU SUR LCA-CTRL-FILE - LA LECTURE
046100*    AT END N'EST LA QUE PAR SYMETRIE AVEC LES AUTRES FICHIERS :
046200*    SI LCA020 N'A ECRIT AUCUN ENREGISTREMENT DE CONTROLE (LOT
046300*    ARRETE AVANT 9000-FIN-PGM COTE LCA020), LE PIED DE LOT EST
046400*    SIMPLEMENT OMIS PLUTOT QUE DE PROVOQUER UNE ERREUR FATALE.
046500     READ LCA-CTRL-FILE
046600         AT END
046700             SET WS-FIN-CONTROLE TO TRUE
046800     END-READ
046900
047000     IF NOT WS-FIN-CONTROLE
047100         MOVE SPACES              TO ARTICLE-FIN
047200         MOVE 'RUPTURE DE LOT - NOMBRE ' TO F-LIT-RUPTURE
047300         MOVE ' PRODUITS - '      TO F-LIT-PRODUITS
047400         MOVE 'TOTAL CO2E   '     TO F-LIT-TOTAL
047500         MOVE CTRL-NB-PRODUITS TO F-NB-PRODUITS
047600         MOVE CTRL-TOTAL-CO2E  TO F-TOTAL-CO2E
047700         MOVE ARTICLE-FIN      TO FS-DATA
047800         WRITE FS-DATA
047900     END-IF
048000     .
048100 4300-IMPRIMER-PIED-LOT-EXIT.
048200     EXIT.
048300
048400******************************************************************
048500*    NOTES D'EXPLOITATION ET DE MAINTENANCE (FIN DE PROGRAMME)
048600*    ------------------------------------------------------------
048700*    (A) CE PROGRAMME NE FAIT AUCUN CALCUL - TOUT ECART ENTRE LE
048800*        RAPPORT IMPRIME ET LES FICHIERS DE LCA020 EST UNE ANOMALIE
048900*        DE MISE EN PAGE DE CE PROGRAMME, JAMAIS UNE ERREUR DE
049000*        CALCUL (QUI SERAIT A CHERCHER DANS LCA020).
049100*    (B) LE RAPPORT EST TOUJOURS COMPLET OU VIDE - IL N'Y A PAS DE
049200*        MECANISME DE RELANCE PARTIELLE ; EN CAS D'INCIDENT, LA
049300*        JCL DU LOT RELANCE LCA030 DEPUIS LE DEBUT SUR LES MEMES
049400*        FICHIERS D'ENTREE.
049500*    (C) LE SEUIL DE SAUT DE PAGE (45 LIGNES) EST UN LITTERAL EN
049600*        DUR DANS 4250 - IL N'A JAMAIS EU BESOIN D'ETRE AJUSTE
049700*        DEPUIS SON INTRODUCTION EN 1996 (ENTREE FXM9608).
049800*    (D) NE JAMAIS LANCER CE PROGRAMME SUR DES FICHIERS ISSUS D'UN
049900*        LOT LCA020 ARRETE EN ERREUR FATALE (RETURN-CODE 16) SANS
050000*        ANALYSE PREALABLE - LE RAPPORT SERAIT INCOMPLET ET NE LE
050100*        MONTRERAIT PAS EXPLICITEMENT.
050200*    (E) LE FICHIER DE SORTIE (RELOUT) EST UN FICHIER SEQUENTIEL
050300*        ORDINAIRE, PAS UNE FILE D'IMPRESSION SYSTEME - C'EST LA
050400*        JCL D'EXPLOITATION QUI L'ACHEMINE VERS L'IMPRIMANTE OU
050500*        LE SYSTEME DE DIFFUSION DOCUMENTAIRE DU SERVICE CLIENT.
050600******************************************************************
