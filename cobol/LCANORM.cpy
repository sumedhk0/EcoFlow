000100******************************************************************
000200*    COPYBOOK   : LCANORM                                        *
000300*    SYSTEME    : ECOFLOW - BILAN CARBONE CYCLE DE VIE (LCA)     *
000400*    OBJET      : ENREGISTREMENT INTERMEDIAIRE - PRODUIT AVEC    *
000500*                 MATIERES NORMALISEES ET FACTEURS RESOLUS       *
000600*                 (SORTIE DE LCA010, ENTREE DE LCA020)            *
000700******************************************************************
000800*    HISTORIQUE DES MODIFICATIONS                                *
000900*    ------------------------------------------------------------*
001000*    16/06/1987 KR  CREATION                                      *
001100*    20/09/1993 FXM PASSAGE DE 10 A 20 MATIERES PAR PRODUIT       *
001200*    05/02/2004 FXM AJOUT DU DRAPEAU FACTEUR-PAR-DEFAUT           *
001300******************************************************************
001400 01  NORM-RECORD.
001500     05 NORM-PROD-ID            PIC X(10).
001600     05 NORM-POIDS-KG           PIC 9(05)V9(04).
001700     05 NORM-CATEGORIE          PIC X(12).
001800     05 NORM-SCENARIO-EOL       PIC X(10).
001900     05 NORM-NB-MATIERES        PIC 9(02).
002000     05 NORM-MATIERE OCCURS 20 TIMES INDEXED BY NORM-MAT-IDX.
002100         10 NORM-MAT-NOM            PIC X(20).
002200         10 NORM-MAT-FRACTION       PIC 9(01)V9(04).
002300         10 NORM-MAT-FACT-SIGNE     PIC X(01).
002400         10 NORM-MAT-FACTEUR        PIC 9(03)V9(04).
002500         10 NORM-MAT-FLAG-DEFAUT    PIC X(01).
002600             88 NORM-MAT-EST-DEFAUT     VALUE 'D'.
002700             88 NORM-MAT-EST-CONNU      VALUE 'C'.
002800     05 FILLER                  PIC X(09).
