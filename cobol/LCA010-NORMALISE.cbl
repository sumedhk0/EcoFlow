000100******************************************************************
000200*                                                                *
000300*    PROGRAMME  : LCA010-NORMALISE                               *
000400*    SYSTEME    : ECOFLOW - BILAN CARBONE CYCLE DE VIE (LCA)     *
000500*    PHASE      : 010 - NORMALISATION DES MATIERES               *
000600*                                                                *
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.      LCA010-NORMALISE.
001000 AUTHOR.          K. ROPITAL.
001100 INSTALLATION.    ECOFLOW - SERVICE ETUDES ET METHODES.
001200 DATE-WRITTEN.    23/06/1987.
001300 DATE-COMPILED.
001400 SECURITY.        USAGE INTERNE - DIFFUSION RESTREINTE.
001500******************************************************************
001600*    JOURNAL DES MODIFICATIONS                                  *
001700*    ------------------------------------------------------------
001800*    23/06/1987 KR  CREATION DU PROGRAMME - LOT DE DEPART       * KR8706
001900*    09/11/1987 KR  AJOUT RESOLUTION DES MATERIAUX PAR ALIAS    * KR8711
002000*    14/02/1989 KR  FUSION DES FRACTIONS DUPLIQUEES PAR PRODUIT * KR8902
002100*    22/05/1991 FXM RENORMALISATION DES FRACTIONS HORS SEUIL    * FXM9105
002200*    03/10/1993 FXM PASSAGE DE 10 A 20 MATIERES PAR PRODUIT     * FXM9310
002300*    17/01/1996 KR  CORRECTION BORNE BASSE DU POIDS (0.01 KG)   * KR9601
002400*    11/08/1998 FXM REVUE PASSAGE AN 2000 - AUCUNE ZONE DATE    * FXM9808
002500*                   A QUATRE CHIFFRES DANS CE PROGRAMME - RAS   *
002600*    05/03/1999 FXM CONTROLE FINAL AN 2000 - PROGRAMME CONFORME * FXM9903
002700*    19/07/2001 KR  TRACE UPSI POUR MISE AU POINT EN EXPLOIT.   * KR0107
002800*    12/02/2004 FXM AJOUT DRAPEAU FACTEUR-PAR-DEFAUT EN SORTIE  * FXM0402
002900*    08/09/2008 KR  REVUE DE CODE - AUCUNE ANOMALIE RELEVEE     * KR0809
003000*    30/01/2013 FXM CORRECTION FACTEUR INOX DANS TABLE COPIEE   * FXM1301
003100*    21/11/2019 KR  REVUE ANNUELLE - AUCUNE MODIFICATION        * KR1911
003200******************************************************************
003300*    ROLE GENERAL DU PROGRAMME                                  *
003400*    ------------------------------------------------------------
003500*    LCA010 EST LA PREMIERE PHASE DU LOT ECOFLOW.  IL LIT LE      *
003600*    FICHIER PRODUIT (UN ENREGISTREMENT PAR PRODUIT, JUSQU'A 20  *
003700*    LIGNES MATIERE PAR PRODUIT) ET PRODUIT UN FICHIER NORMALISE *
003800*    OU CHAQUE LIGNE MATIERE PORTE :                              *
003900*      - UN NOM DE MATIERE MIS EN FORME CANONIQUE (MAJUSCULES,  *
004000*        ESPACES ET TIRETS INTERNES REMPLACES PAR '_') ;          *
004100*      - LE FACTEUR D'EMISSION RESOLU (KG CO2E / KG) ISSU SOIT   *
004200*        DE LA TABLE DES MATERIAUX, SOIT DE LA TABLE DES ALIAS,  *
004300*        SOIT DU FACTEUR PAR DEFAUT SI LA MATIERE EST INCONNUE ; *
004400*      - LES FRACTIONS DE MATIERES DUPLIQUEES FUSIONNEES EN UNE  *
004500*        SEULE LIGNE, PUIS RENORMALISEES A 1.0 SI L'ECART DEPASSE *
004600*        0.01 (TOLERANCE DE SAISIE DU BUREAU D'ETUDES).           *
004700*    LE PROGRAMME NE REJETTE JAMAIS UN PRODUIT : UNE MATIERE      *
004800*    INCONNUE PREND LE FACTEUR PAR DEFAUT ET EST MARQUEE 'D'      *
004900*    (DEFAUT) PLUTOT QUE 'C' (CONNU) DANS L'ENREGISTREMENT DE     *
005000*    SORTIE, A TITRE D'INFORMATION POUR LE RAPPORT FINAL.         *
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     CLASS CLASSE-ALPHA IS 'A' THRU 'Z'
005600     UPSI-0 ON STATUT-TRACE-ACTIF
005700            OFF STATUT-TRACE-INACTIF.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100
006200*    FICHIER D'ENTREE DU LOT - UN ENREGISTREMENT PAR PRODUIT
006300     SELECT PRODUCT-FILE ASSIGN TO PRODIN
006400             ORGANIZATION LINE SEQUENTIAL.
006500
006600*    FICHIER INTERMEDIAIRE - CONSOMME PAR LCA020 (PHASE 020)
006700     SELECT LCA-NORM-FILE ASSIGN TO NORMOUT
006800             ORGANIZATION LINE SEQUENTIAL.
006900
007000******************************************************************
007100 DATA DIVISION.
007200 FILE SECTION.
007300
007400*    ENREGISTREMENT PRODUIT - VOIR COPYBOOK LCAPROD POUR LE DETAIL
007500*    DE LA ZONE REPETITIVE DES MATIERES (PROD-MATIERE, 20 OCCURS).
007600 FD  PRODUCT-FILE.
007700     COPY LCAPROD.
007800
007900*    ENREGISTREMENT NORMALISE - MEME FORME QUE LE PRODUIT D'ENTREE
008000*    MAIS AVEC LE FACTEUR RESOLU ET LE DRAPEAU DEFAUT/CONNU AJOUTES
008100*    A CHAQUE LIGNE MATIERE (VOIR COPYBOOK LCANORM).
008200 FD  LCA-NORM-FILE.
008300     COPY LCANORM.
008400
008500******************************************************************
008600 WORKING-STORAGE SECTION.
008700
008800*    TABLE DES FACTEURS D'EMISSION (DONNEE DE REFERENCE COMPILEE)
008900*    CETTE TABLE EST PARTAGEE AVEC LCA020 (MEME COPYBOOK) POUR QUE
009000*    LES DEUX PHASES DU LOT RESOLVENT LES MATIERES DE LA MEME FACON.
009100     COPY LCAFACT.
009200
009300*    DRAPEAU DE FIN DE FICHIER PRODUIT - PILOTE LA BOUCLE PRINCIPALE
009400 01  EOF-MANAGER.
009500     05 FIN-ENREG-PRODUIT        PIC X(01) VALUE SPACE.
009600         88 WS-FIN-PRODUCT            VALUE HIGH-VALUE.
009700     05 FILLER                    PIC X(01).
009800
009900*    COMPTEURS DE TRAVAIL - TOUS EN COMP, AUCUN N'EST UNE DONNEE
010000*    METIER (LES MONTANTS CO2E RESTENT EN ZONE DISPLAY SIGNEE).
010100 01  WSS-COMPTEURS.
010200     05 WS-LONGUEUR               PIC 9(02) COMP.
010300     05 WS-IND-CAR                PIC 9(02) COMP.
010400     05 WS-NB-RESOLUES            PIC 9(02) COMP.
010500     05 WS-IND-RESOLU             PIC 9(02) COMP.
010600     05 WS-MAT-IDX-TROUVE         PIC 9(02) COMP.
010700     05 WS-NB-PRODUITS-LUS        PIC 9(07) COMP.
010800     05 FILLER                    PIC X(01).
010900
011000*    DRAPEAUX DE RECHERCHE DANS LES TABLES DE REFERENCE
011100 01  WSS-DRAPEAUX.
011200     05 WS-TROUVE                 PIC X(01) VALUE 'N'.
011300         88 WS-MATERIAU-TROUVE        VALUE 'O'.
011400     05 WS-DEFAUT-UTILISE         PIC X(01) VALUE 'N'.
011500     05 FILLER                    PIC X(01).
011600
011700*    ZONE DE TRAVAIL POUR LA NORMALISATION DU NOM DE MATIERE
011800*    LA VUE REDEFINIE EN TABLE DE CARACTERES PERMET DE PARCOURIR
011900*    LE NOM OCTET PAR OCTET SANS FUNCTION TRIM NI REFERENCE
012000*    MODIFICATION EXPLICITE DANS LES PARAGRAPHES APPELANTS.
012100 01  WSS-NOM-NORMALISE.
012200     05 WS-NOM-TRAVAIL            PIC X(20).
012300     05 FILLER                    PIC X(01).
012400 01  WSS-NOM-NORMALISE-R REDEFINES WSS-NOM-NORMALISE.
012500     05 WS-NOM-TRAVAIL-TAB OCCURS 20 TIMES PIC X(01).
012600     05 FILLER                    PIC X(01).
012700
012800*    ZONES TEMPORAIRES PORTANT LE FACTEUR RESOLU D'UNE MATIERE
012900*    AVANT SON ACCUMULATION DANS LA TABLE DE SORTIE DU PRODUIT
013000 01  WSS-FACTEUR-TEMP.
013100     05 WS-FACT-SIGNE-TMP         PIC X(01).
013200     05 WS-FACT-TMP               PIC 9(03)V9(04).
013300     05 WS-FLAG-TMP                PIC X(01).
013400     05 FILLER                    PIC X(01).
013500
013600*    TOTAUX DE FRACTION POUR LA RENORMALISATION D'UN PRODUIT
013700*    WS-ECART-ABSOLU SERT DE VALEUR ABSOLUE DE L'ECART A 1.0 -
013800*    CALCULEE A LA MAIN (PAS DE FUNCTION ABS, NORME DE L'ATELIER).
013900 01  WSS-FRACTIONS.
014000     05 WS-SOMME-FRACTIONS        PIC 9(02)V9(04).
014100     05 WS-ECART-FRACTIONS        PIC S9(02)V9(04).
014200     05 WS-ECART-ABSOLU           PIC 9(02)V9(04).
014300     05 FILLER                    PIC X(01).
014400
014500******************************************************************
014600 PROCEDURE DIVISION.
014700
014800*    PARAGRAPHE PRINCIPAL - LECTURE PAR ANTICIPATION (READ-AHEAD) :
014900*    LE PREMIER PRODUIT EST LU AVANT LA BOUCLE, LA BOUCLE RELIT LE
015000*    SUIVANT A CHAQUE PASSAGE - NORME DE L'ATELIER (PAS DE PERFORM
015100*    UNTIL ... END-PERFORM EN LIGNE).
015200 MAIN-PROCEDURE.
015300     PERFORM 1000-INITIALISATION THRU 1000-INITIALISATION-EXIT.
015400     PERFORM 2000-LIRE-PRODUIT THRU 2000-LIRE-PRODUIT-EXIT.
015500     PERFORM 3000-TRAITER-UN-PRODUIT THRU
015600         3000-TRAITER-UN-PRODUIT-EXIT
015700         UNTIL WS-FIN-PRODUCT.
015800     PERFORM 9000-FIN-PGM THRU 9000-FIN-PGM-EXIT.
015900     .
016000
016100******************************************************************
016200*        PARAGRAPHES D'INITIALISATION ET DE CLOTURE
016300
016400*    ------------------------------------------------------------
016500*    CONSIGNES POUR LA MAINTENANCE DE CE PROGRAMME                 *
016600*    ------------------------------------------------------------
016700*    1) TOUTE EVOLUTION DE LA TABLE DES MATERIAUX OU DES ALIAS SE  *
016800*       FAIT DANS LE COPYBOOK LCAFACT, PARTAGE AVEC LCA020 - NE    *
016900*       JAMAIS DUPLIQUER LA TABLE DANS UN SEUL DES DEUX PROGRAMMES.*
017000*    2) LE NOMBRE MAXIMUM DE MATIERES PAR PRODUIT (20) EST PORTE   *
017100*       PAR LE COPYBOOK LCAPROD (PROD-MATIERE OCCURS 20) ET PAR    *
017200*       LCANORM (NORM-MATIERE OCCURS 20) - LES DEUX DOIVENT ETRE   *
017300*       MODIFIES ENSEMBLE SI CETTE BORNE EVOLUAIT A NOUVEAU.       *
017400*    3) LA NORME DE L'ATELIER PROSCRIT LES FUNCTIONS INTRINSEQUES  *
017500*       (TRIM, UPPER-CASE, ABS, ETC.) - ON LEUR PREFERE L'INSPECT  *
017600*       CONVERTING ET LES BOUCLES PAR INDEX EXPLICITE, COMME DANS  *
017700*       LES PARAGRAPHES 2100 ET 2400 CI-DESSOUS.                   *
017800*    4) AUCUNE BOUCLE EN LIGNE (PERFORM ... END-PERFORM) N'EST     *
017900*       UTILISEE - TOUTE ITERATION PASSE PAR UN PARAGRAPHE NOMME   *
018000*       APPELE EN PERFORM ... THRU ... -EXIT, PARFOIS AVEC VARYING.*
018100*    ------------------------------------------------------------
018200*    ------------------------------------------------------------
018300*    PARAGRAPHE : 1000-INITIALISATION
018400*    OBJET      : OUVERTURE DES DEUX FICHIERS DU LOT ET TRACE
018500*                 OPTIONNELLE SI LE COMMUTATEUR UPSI-0 EST ARME
018600*                 EN EXPLOITATION (MISE AU POINT SANS RECOMPIL.).
018700*    ------------------------------------------------------------
018800 1000-INITIALISATION.
018900     OPEN INPUT  PRODUCT-FILE
019000     OPEN OUTPUT LCA-NORM-FILE
019100*    LA TRACE N'EST JAMAIS ACTIVE EN EXPLOITATION NORMALE - ELLE
019200*    NE SERT QU'AU DEVERMINAGE SUR SITE QUAND UN LOT SE COMPORTE
019300*    DE MANIERE INATTENDUE (CF JOURNAL DU 19/07/2001).
019400     IF STATUT-TRACE-ACTIF
019500         DISPLAY 'LCA010 - TRACE UPSI ACTIVE'
019600     END-IF
019700     .
019800 1000-INITIALISATION-EXIT.
019900     EXIT.
020000
020100*    ------------------------------------------------------------
020200*    PARAGRAPHE : 9000-FIN-PGM
020300*    OBJET      : FERMETURE DES FICHIERS ET TRACE DU NOMBRE DE
020400*                 PRODUITS LUS, A TITRE DE CONTROLE D'EXPLOIT.
020500*    ------------------------------------------------------------
020600 9000-FIN-PGM.
020700     CLOSE PRODUCT-FILE LCA-NORM-FILE
020800     DISPLAY 'LCA010 - PRODUITS NORMALISES : '
020900             WS-NB-PRODUITS-LUS
021000     STOP RUN
021100     .
021200 9000-FIN-PGM-EXIT.
021300     EXIT.
021400
021500******************************************************************
021600*        LECTURE DU FICHIER PRODUIT
021700
021800*    ------------------------------------------------------------
021900*    PARAGRAPHE : 2000-LIRE-PRODUIT
022000*    OBJET      : LECTURE D'UN ENREGISTREMENT PRODUIT. POSITIONNE
022100*                 WS-FIN-PRODUCT EN FIN DE FICHIER (PILOTE LA
022200*                 BOUCLE DE MAIN-PROCEDURE) ET INCREMENTE LE
022300*                 COMPTEUR DE PRODUITS LUS, UTILISE UNIQUEMENT A
022400*                 LA CLOTURE POUR LA TRACE DE CONTROLE.
022500*    ------------------------------------------------------------
022600 2000-LIRE-PRODUIT.
022700     READ PRODUCT-FILE
022800         AT END
022900             SET WS-FIN-PRODUCT TO TRUE
023000         NOT AT END
023100             ADD 1 TO WS-NB-PRODUITS-LUS
023200     END-READ
023300     .
023400 2000-LIRE-PRODUIT-EXIT.
023500     EXIT.
023600
023700******************************************************************
023800*        TRAITEMENT D'UN PRODUIT - MATERIAL-NORMALIZER
023900
024000*    ------------------------------------------------------------
024100*    PARAGRAPHE : 3000-TRAITER-UN-PRODUIT
024200*    OBJET      : RECOPIE L'ENTETE DU PRODUIT TEL QUEL (IDENTIFIANT,
024300*                 POIDS, CATEGORIE, SCENARIO DE FIN DE VIE - CES
024400*                 ZONES NE SONT PAS TOUCHEES PAR LA NORMALISATION,
024500*                 SEULES LES LIGNES MATIERE LE SONT), PUIS PARCOURT
024600*                 LA TABLE DES MATIERES DU PRODUIT POUR LES
024700*                 NORMALISER UNE A UNE, RENORMALISE LES FRACTIONS
024800*                 SI NECESSAIRE ET ECRIT L'ENREGISTREMENT RESULTAT.
024900*    NOTE       : WS-NB-RESOLUES EST REMIS A ZERO A CHAQUE PRODUIT -
025000*                 C'EST LE NOMBRE DE LIGNES DISTINCTES APRES FUSION
025100*                 DES DOUBLONS (TOUJOURS <= PROD-NB-MATIERES).
025200*    ------------------------------------------------------------
025300 3000-TRAITER-UN-PRODUIT.
025400     MOVE PROD-ID            TO NORM-PROD-ID
025500     MOVE PROD-POIDS-KG      TO NORM-POIDS-KG
025600     MOVE PROD-CATEGORIE     TO NORM-CATEGORIE
025700     MOVE PROD-SCENARIO-EOL  TO NORM-SCENARIO-EOL
025800     MOVE 0                  TO WS-NB-RESOLUES
025900
026000*    UNE PASSE PAR LIGNE MATIERE DU PRODUIT D'ENTREE - CHAQUE
026100*    PASSAGE PEUT SOIT CREER UNE NOUVELLE LIGNE DANS LA TABLE DE
026200*    SORTIE, SOIT CUMULER SUR UNE LIGNE DEJA RESOLUE (DOUBLON).
026300     PERFORM 2100-NORMALISE-NOM THRU 2100-NORMALISE-NOM-EXIT
026400         VARYING PROD-MAT-IDX FROM 1 BY 1
026500         UNTIL PROD-MAT-IDX > PROD-NB-MATIERES
026600
026700     MOVE WS-NB-RESOLUES TO NORM-NB-MATIERES
026800
026900*    RENORMALISATION FINALE - NE PORTE QUE SUR LE PRODUIT COURANT,
027000*    APRES QUE TOUS LES DOUBLONS AIENT ETE FUSIONNES.
027100     PERFORM 2400-RENORMALISER-FRACTIONS THRU
027200         2400-RENORMALISER-FRACTIONS-EXIT
027300
027400     PERFORM 2900-ECRIRE-NORM THRU 2900-ECRIRE-NORM-EXIT
027500
027600     PERFORM 2000-LIRE-PRODUIT THRU 2000-LIRE-PRODUIT-EXIT
027700     .
027800 3000-TRAITER-UN-PRODUIT-EXIT.
027900     EXIT.
028000
028100******************************************************************
028200*        2100 - NORMALISATION DU NOM D'UNE MATIERE
028300*        (MAJUSCULES, TIRET ET ESPACE INTERNE -> SOULIGNE,
028400*        AUCUNE ZONE A DROITE DU DERNIER CARACTERE SIGNIFICATIF
028500*        N'EST TOUCHEE - PAS DE FUNCTION TRIM/LOWER-CASE)
028600
028700*    ------------------------------------------------------------
028800*    PARAGRAPHE : 2100-NORMALISE-NOM
028900*    OBJET      : MET LE NOM DE MATIERE BRUT DE LA LIGNE COURANTE
029000*                 (PROD-MAT-IDX) EN FORME CANONIQUE, RECHERCHE SON
029100*                 FACTEUR D'EMISSION PUIS L'ACCUMULE DANS LA TABLE
029200*                 DE SORTIE DU PRODUIT.
029300*    ENTREE     : PROD-MAT-NOM(PROD-MAT-IDX).
029400*    SORTIE     : UNE LIGNE NORM-MATIERE CREEE OU MISE A JOUR.
029500*    ------------------------------------------------------------
029600 2100-NORMALISE-NOM.
029700     MOVE PROD-MAT-NOM(PROD-MAT-IDX) TO WS-NOM-TRAVAIL
029800*    PASSAGE EN MAJUSCULES PAR INSPECT CONVERTING - LA NORME DE
029900*    L'ATELIER INTERDIT FUNCTION UPPER-CASE DEPUIS LA REVUE DE
030000*    CODE DU 08/09/2008.
030100     INSPECT WS-NOM-TRAVAIL CONVERTING
030200         'abcdefghijklmnopqrstuvwxyz' TO
030300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
030400*    LES TIRETS DE SAISIE (EX. "RECYCLED-STEEL") SONT RAMENES AU
030500*    SOULIGNE DE LA TABLE DE REFERENCE (EX. "RECYCLED_STEEL").
030600     INSPECT WS-NOM-TRAVAIL CONVERTING '-' TO '_'
030700
030800*    RECHERCHE DU DERNIER CARACTERE SIGNIFICATIF (FIN DU NOM) EN
030900*    PARCOURANT LA ZONE A REBOURS - EQUIVALENT MANUEL DE TRIM.
031000     MOVE 20 TO WS-LONGUEUR
031100     PERFORM 2110-TROUVER-FIN-NOM THRU
031200         2110-TROUVER-FIN-NOM-EXIT
031300         UNTIL WS-LONGUEUR = 0
031400            OR WS-NOM-TRAVAIL-TAB(WS-LONGUEUR) NOT = SPACE
031500
031600*    LES ESPACES INTERNES (ENTRE LE DEBUT ET LA FIN DU NOM) SONT
031700*    REMPLACES PAR DES SOULIGNES - LES ESPACES DE BOURRAGE A DROITE
031800*    NE SONT PAS TOUCHES (WS-LONGUEUR EST LA BORNE).
031900     IF WS-LONGUEUR > 0 AND WS-LONGUEUR < 20
032000         PERFORM 2120-REMPLACER-ESPACES THRU
032100             2120-REMPLACER-ESPACES-EXIT
032200             VARYING WS-IND-CAR FROM 1 BY 1
032300             UNTIL WS-IND-CAR > WS-LONGUEUR
032400     END-IF
032500
032600     PERFORM 2200-RESOUDRE-MATERIAU THRU
032700         2200-RESOUDRE-MATERIAU-EXIT
032800
032900     PERFORM 2300-ACCUMULER-FRACTION THRU
033000         2300-ACCUMULER-FRACTION-EXIT
033100     .
033200 2100-NORMALISE-NOM-EXIT.
033300     EXIT.
033400
033500*    RECULE D'UN CARACTERE - APPELE JUSQU'A TROUVER UN CARACTERE
033600*    NON BLANC OU ATTEINDRE LE DEBUT DE LA ZONE (LONGUEUR = 0, CAS
033700*    D'UN NOM ENTIEREMENT BLANC, QUI NE DEVRAIT PAS SE PRODUIRE EN
033800*    EXPLOITATION MAIS EST TRAITE SANS ERREUR FATALE).
033900 2110-TROUVER-FIN-NOM.
034000     SUBTRACT 1 FROM WS-LONGUEUR
034100     .
034200 2110-TROUVER-FIN-NOM-EXIT.
034300     EXIT.
034400
034500*    REMPLACE UN ESPACE INTERNE PAR UN SOULIGNE AU RANG WS-IND-CAR.
034600 2120-REMPLACER-ESPACES.
034700     IF WS-NOM-TRAVAIL-TAB(WS-IND-CAR) = SPACE
034800         MOVE '_' TO WS-NOM-TRAVAIL-TAB(WS-IND-CAR)
034900     END-IF
035000     .
035100 2120-REMPLACER-ESPACES-EXIT.
035200     EXIT.
035300
035400******************************************************************
035500*        2200 - RESOLUTION DU MATERIAU CANONIQUE
035600*        RECHERCHE LINEAIRE DANS LA TABLE DES MATERIAUX PUIS,
035700*        A DEFAUT, DANS LA TABLE DES ALIAS. SI TOUJOURS ABSENT,
035800*        LE FACTEUR PAR DEFAUT (DERNIERE ENTREE) EST RETENU.
035900
036000*    ------------------------------------------------------------
036100*    PARAGRAPHE : 2200-RESOUDRE-MATERIAU
036200*    OBJET      : DETERMINE LE FACTEUR D'EMISSION A APPLIQUER AU
036300*                 NOM NORMALISE COURANT (WS-NOM-TRAVAIL).
036400*    REGLE      : TROIS NIVEAUX DE RECHERCHE, DANS L'ORDRE -
036500*                 1) TABLE DES MATERIAUX CANONIQUES (50 ENTREES) ;
036600*                 2) TABLE DES ALIAS (64 ENTREES, NOMS HORS NORME
036700*                    RENVOYANT VERS UN MATERIAU CANONIQUE) ;
036800*                 3) FACTEUR PAR DEFAUT, DERNIERE ENTREE DE LA
036900*                    TABLE DES MATERIAUX, SI LES DEUX RECHERCHES
037000*                    PRECEDENTES ECHOUENT.
037100*    SORTIE     : WS-FACT-SIGNE-TMP / WS-FACT-TMP / WS-FLAG-TMP,
037200*                 REPRIS PAR 2300-ACCUMULER-FRACTION.
037300*    ------------------------------------------------------------
037400 2200-RESOUDRE-MATERIAU.
037500     MOVE 'N' TO WS-TROUVE
037600     MOVE 'N' TO WS-DEFAUT-UTILISE
037700
037800*    NIVEAU 1 : RECHERCHE DANS LA TABLE DES MATERIAUX CANONIQUES.
037900     PERFORM 2210-CHERCHER-MATERIAU THRU
038000         2210-CHERCHER-MATERIAU-EXIT
038100         VARYING LCAF-MAT-IDX FROM 1 BY 1
038200         UNTIL LCAF-MAT-IDX > 50
038300            OR WS-MATERIAU-TROUVE
038400
038500*    NIVEAU 2 : NON TROUVE DIRECTEMENT - ON TENTE LA TABLE DES
038600*    ALIAS (NOMS DE SAISIE HISTORIQUES OU ABREGES).
038700     IF NOT WS-MATERIAU-TROUVE
038800         PERFORM 2220-CHERCHER-ALIAS THRU
038900             2220-CHERCHER-ALIAS-EXIT
039000     END-IF
039100
039200*    NIVEAU 3 (IMPLICITE) : SI TOUJOURS PAS TROUVE, LE FACTEUR PAR
039300*    DEFAUT (LCAF-MAT-DEFAUT-IDX, DERNIERE ENTREE DE LA TABLE) EST
039400*    RETENU ET LA LIGNE EST MARQUEE 'D' POUR LE RAPPORT.
039500     IF WS-MATERIAU-TROUVE
039600         MOVE LCAF-MAT-SIGNE(WS-MAT-IDX-TROUVE)
039700                                  TO WS-FACT-SIGNE-TMP
039800         MOVE LCAF-MAT-FACTEUR(WS-MAT-IDX-TROUVE)
039900                                  TO WS-FACT-TMP
040000         MOVE 'C'                 TO WS-FLAG-TMP
040100     ELSE
040200         MOVE LCAF-MAT-SIGNE(LCAF-MAT-DEFAUT-IDX)
040300                                  TO WS-FACT-SIGNE-TMP
040400         MOVE LCAF-MAT-FACTEUR(LCAF-MAT-DEFAUT-IDX)
040500                                  TO WS-FACT-TMP
040600         MOVE 'D'                 TO WS-FLAG-TMP
040700     END-IF
040800     .
040900 2200-RESOUDRE-MATERIAU-EXIT.
041000     EXIT.
041100
041200*    COMPARE LE NOM NORMALISE A L'ENTREE LCAF-MAT-IDX DE LA TABLE
041300*    DES MATERIAUX CANONIQUES. MEMORISE LE RANG TROUVE.
041400 2210-CHERCHER-MATERIAU.
041500     IF LCAF-MAT-NOM(LCAF-MAT-IDX) = WS-NOM-TRAVAIL
041600         SET WS-MAT-IDX-TROUVE TO LCAF-MAT-IDX
041700         SET WS-MATERIAU-TROUVE TO TRUE
041800     END-IF
041900     .
042000 2210-CHERCHER-MATERIAU-EXIT.
042100     EXIT.
042200
042300*    PARCOURT LA TABLE DES ALIAS (64 ENTREES) A LA RECHERCHE DU NOM
042400*    BRUT SAISI. LE DRAPEAU EST D'ABORD REMIS A FAUX CAR IL A PU
042500*    ETRE LAISSE A VRAI PAR UNE MATIERE PRECEDENTE DU MEME PRODUIT.
042600 2220-CHERCHER-ALIAS.
042700     SET WS-TROUVE TO FALSE
042800     PERFORM 2230-CHERCHER-UN-ALIAS THRU
042900         2230-CHERCHER-UN-ALIAS-EXIT
043000         VARYING LCAF-ALI-IDX FROM 1 BY 1
043100         UNTIL LCAF-ALI-IDX > 64
043200            OR WS-MATERIAU-TROUVE
043300     .
043400 2220-CHERCHER-ALIAS-EXIT.
043500     EXIT.
043600
043700*    SI LE NOM BRUT CORRESPOND A L'ALIAS COURANT, ON RETROUVE LE
043800*    RANG DU MATERIAU CANONIQUE QUE CET ALIAS DESIGNE.
043900 2230-CHERCHER-UN-ALIAS.
044000     IF LCAF-ALI-BRUT(LCAF-ALI-IDX) = WS-NOM-TRAVAIL
044100         PERFORM 2240-RETROUVER-CANON THRU
044200             2240-RETROUVER-CANON-EXIT
044300             VARYING LCAF-MAT-IDX FROM 1 BY 1
044400             UNTIL LCAF-MAT-IDX > 50
044500                OR WS-MATERIAU-TROUVE
044600     END-IF
044700     .
044800 2230-CHERCHER-UN-ALIAS-EXIT.
044900     EXIT.
045000
045100*    RETROUVE, DANS LA TABLE DES MATERIAUX CANONIQUES, L'ENTREE
045200*    DONT LE NOM CORRESPOND AU CANON DE L'ALIAS TROUVE EN 2230.
045300 2240-RETROUVER-CANON.
045400     IF LCAF-MAT-NOM(LCAF-MAT-IDX) = LCAF-ALI-CANON(LCAF-ALI-IDX)
045500         SET WS-MAT-IDX-TROUVE TO LCAF-MAT-IDX
045600         SET WS-MATERIAU-TROUVE TO TRUE
045700     END-IF
045800     .
045900 2240-RETROUVER-CANON-EXIT.
046000     EXIT.
046100
046200******************************************************************
046300*        2300 - ACCUMULATION DES FRACTIONS DUPLIQUEES
046400*        UN MEME MATERIAU CANONIQUE PEUT APPARAITRE PLUSIEURS
046500*        FOIS SUR UN PRODUIT (EX. DEUX LIGNES "COTTON") - LES
046600*        FRACTIONS SONT ALORS CUMULEES SUR UNE SEULE LIGNE.
046700
046800*    ------------------------------------------------------------
046900*    PARAGRAPHE : 2300-ACCUMULER-FRACTION
047000*    OBJET      : AJOUTE LA LIGNE MATIERE COURANTE A LA TABLE DE
047100*                 SORTIE NORM-MATIERE, EN FUSIONNANT AVEC UNE
047200*                 LIGNE DEJA RESOLUE SI LE NOM NORMALISE EST IDENTIQUE.
047300*    ------------------------------------------------------------
047400 2300-ACCUMULER-FRACTION.
047500     MOVE 0 TO WS-IND-RESOLU
047600*    RECHERCHE D'UN DOUBLON PARMI LES LIGNES DEJA RESOLUES POUR CE
047700*    PRODUIT (WS-NB-RESOLUES, TOUJOURS <= PROD-MAT-IDX).
047800     PERFORM 2310-CHERCHER-DOUBLON THRU
047900         2310-CHERCHER-DOUBLON-EXIT
048000         VARYING NORM-MAT-IDX FROM 1 BY 1
048100         UNTIL NORM-MAT-IDX > WS-NB-RESOLUES
048200
048300     IF WS-IND-RESOLU > 0
048400*        DOUBLON TROUVE - ON CUMULE LA FRACTION SUR LA LIGNE
048500*        EXISTANTE, LE FACTEUR RESTE CELUI DEJA RESOLU.
048600         ADD PROD-MAT-FRACTION(PROD-MAT-IDX)
048700             TO NORM-MAT-FRACTION(WS-IND-RESOLU)
048800     ELSE
048900*        NOUVELLE MATIERE POUR CE PRODUIT - ON CREE LA LIGNE DE
049000*        SORTIE ET ON Y RECOPIE LE FACTEUR RESOLU PAR 2200.
049100         ADD 1 TO WS-NB-RESOLUES
049200         MOVE WS-NOM-TRAVAIL
049300             TO NORM-MAT-NOM(WS-NB-RESOLUES)
049400         MOVE PROD-MAT-FRACTION(PROD-MAT-IDX)
049500             TO NORM-MAT-FRACTION(WS-NB-RESOLUES)
049600         MOVE WS-FACT-SIGNE-TMP
049700             TO NORM-MAT-FACT-SIGNE(WS-NB-RESOLUES)
049800         MOVE WS-FACT-TMP
049900             TO NORM-MAT-FACTEUR(WS-NB-RESOLUES)
050000         MOVE WS-FLAG-TMP
050100             TO NORM-MAT-FLAG-DEFAUT(WS-NB-RESOLUES)
050200     END-IF
050300     .
050400 2300-ACCUMULER-FRACTION-EXIT.
050500     EXIT.
050600
050700*    COMPARE LE NOM NORMALISE COURANT A LA LIGNE NORM-MAT-IDX DEJA
050800*    RESOLUE. SI EGAL, MEMORISE SON RANG DANS WS-IND-RESOLU.
050900 2310-CHERCHER-DOUBLON.
051000     IF NORM-MAT-NOM(NORM-MAT-IDX) = WS-NOM-TRAVAIL
051100         SET WS-IND-RESOLU TO NORM-MAT-IDX
051200     END-IF
051300     .
051400 2310-CHERCHER-DOUBLON-EXIT.
051500     EXIT.
051600
051700******************************************************************
051800*        2400 - RENORMALISATION DES FRACTIONS
051900*        SI LA SOMME DES FRACTIONS D'UN PRODUIT S'ECARTE DE PLUS
052000*        DE 0.01 DE 1.0, CHAQUE FRACTION EST RAMENEE A L'ECHELLE.
052100
052200*    ------------------------------------------------------------
052300*    PARAGRAPHE : 2400-RENORMALISER-FRACTIONS
052400*    OBJET      : VERIFIE QUE LES FRACTIONS RESOLUES D'UN PRODUIT
052500*                 SOMMENT A 1.0 A 0.01 PRES (TOLERANCE DE SAISIE) ;
052600*                 SINON, CHAQUE FRACTION EST DIVISEE PAR LA SOMME
052700*                 POUR RAMENER LE TOTAL EXACTEMENT A 1.0.
052800*    REGLE      : LE SEUIL DE 0.01 A ETE FIXE LE 22/05/1991 APRES
052900*                 DES ECARTS D'ARRONDI CONSTATES SUR LES PRODUITS
053000*                 A NOMBREUSES MATIERES (BUREAU D'ETUDES).
053100*    ------------------------------------------------------------
053200 2400-RENORMALISER-FRACTIONS.
053300     MOVE 0 TO WS-SOMME-FRACTIONS
053400     PERFORM 2410-CUMULER-FRACTION THRU
053500         2410-CUMULER-FRACTION-EXIT
053600         VARYING NORM-MAT-IDX FROM 1 BY 1
053700         UNTIL NORM-MAT-IDX > WS-NB-RESOLUES
053800
053900*    ECART A 1.0 - VALEUR ABSOLUE CALCULEE A LA MAIN (PAS DE
054000*    FUNCTION ABS, NORME DE L'ATELIER DEPUIS LA REVUE DE 2005).
054100     COMPUTE WS-ECART-FRACTIONS = WS-SOMME-FRACTIONS - 1
054200     IF WS-ECART-FRACTIONS < 0
054300         COMPUTE WS-ECART-ABSOLU = 0 - WS-ECART-FRACTIONS
054400     ELSE
054500         MOVE WS-ECART-FRACTIONS TO WS-ECART-ABSOLU
054600     END-IF
054700
054800*    LA GARDE "WS-SOMME-FRACTIONS > 0" EVITE UNE DIVISION PAR ZERO
054900*    SUR UN PRODUIT DONT TOUTES LES FRACTIONS SERAIENT NULLES (CAS
055000*    DEGENERE, JAMAIS RENCONTRE EN EXPLOITATION MAIS SANS RISQUE).
055100     IF WS-ECART-ABSOLU > 0.01 AND WS-SOMME-FRACTIONS > 0
055200         PERFORM 2420-RAMENER-A-ECHELLE THRU
055300             2420-RAMENER-A-ECHELLE-EXIT
055400             VARYING NORM-MAT-IDX FROM 1 BY 1
055500             UNTIL NORM-MAT-IDX > WS-NB-RESOLUES
055600     END-IF
055700     .
055800 2400-RENORMALISER-FRACTIONS-EXIT.
055900     EXIT.
056000
056100*    CUMULE LA FRACTION DE LA LIGNE NORM-MAT-IDX DANS LE TOTAL.
056200 2410-CUMULER-FRACTION.
056300     ADD NORM-MAT-FRACTION(NORM-MAT-IDX) TO WS-SOMME-FRACTIONS
056400     .
056500 2410-CUMULER-FRACTION-EXIT.
056600     EXIT.
056700
056800*    RAMENE LA FRACTION DE LA LIGNE NORM-MAT-IDX A L'ECHELLE DE
056900*    SORTE QUE LA SOMME DE TOUTES LES LIGNES VALE EXACTEMENT 1.0.
057000 2420-RAMENER-A-ECHELLE.
057100     COMPUTE NORM-MAT-FRACTION(NORM-MAT-IDX) ROUNDED =
057200         NORM-MAT-FRACTION(NORM-MAT-IDX) / WS-SOMME-FRACTIONS
057300     .
057400 2420-RAMENER-A-ECHELLE-EXIT.
057500     EXIT.
057600
057700******************************************************************
057800*        2900 - ECRITURE DE L'ENREGISTREMENT NORMALISE
057900
058000*    ------------------------------------------------------------
058100*    PARAGRAPHE : 2900-ECRIRE-NORM
058200*    OBJET      : ECRIT L'ENREGISTREMENT NORM-RECORD, DEJA COMPLET
058300*                 A CE STADE (ENTETE + TABLE DES MATIERES RESOLUES
058400*                 ET RENORMALISEES), SUR LE FICHIER LCA-NORM-FILE
058500*                 CONSOMME PAR LCA020.
058600*    ------------------------------------------------------------
058700 2900-ECRIRE-NORM.
058800     WRITE NORM-RECORD
058900     .
059000 2900-ECRIRE-NORM-EXIT.
059100     EXIT.
059200
059300******************************************************************
059400*        NOTES D'EXPLOITATION ET DE MAINTENANCE (FIN DE PROGRAMME)
059500******************************************************************
059600*    A) AJOUT D'UN MATERIAU CANONIQUE                               *
059700*       AJOUTER UNE ENTREE DANS LCAF-MATERIAL-VALEURS (LCAFACT),    *
059800*       AVANT LA DERNIERE ENTREE QUI RESTE LE FACTEUR PAR DEFAUT.   *
059900*       LE NOM DOIT DEJA ETRE EN MAJUSCULES ET SOULIGNE (FORME     *
060000*       CANONIQUE) - C'EST CELUI QUE LE BUREAU D'ETUDES PUBLIE     *
060100*       DANS LE CAHIER DES FACTEURS D'EMISSION.                    *
060200*    B) AJOUT D'UN ALIAS                                           *
060300*       AJOUTER UNE ENTREE DANS LCAF-ALIAS-VALEURS (LCAFACT) AVEC  *
060400*       LE NOM BRUT TEL QUE SAISI PAR LES PRODUCTEURS (DEJA PASSE  *
060500*       EN MAJUSCULES/SOULIGNE PAR 2100-NORMALISE-NOM AVANT LA     *
060600*       COMPARAISON) ET LE NOM CANONIQUE QU'IL DESIGNE.            *
060700*    C) LIMITES CONNUES                                             *
060800*       - UN NOM DE MATIERE SUPERIEUR A 20 CARACTERES EST TRONQUE  *
060900*         PAR LE DEPLACEMENT DANS WS-NOM-TRAVAIL (PIC X(20)) -      *
061000*         AUCUNE MATIERE DU CAHIER DES CHARGES N'Y APPROCHE A CE   *
061100*         JOUR (LE PLUS LONG NOM, "RECYCLED_ALUMINUM", EN FAIT 18).*
061200*       - LA RENORMALISATION (2400) NE CORRIGE QUE LA SOMME DES    *
061300*         FRACTIONS, PAS LEUR REPARTITION RELATIVE - UN PRODUIT    *
061400*         SAISI AVEC DES FRACTIONS TOUTES A ZERO N'EST PAS RAMENE  *
061500*         A UNE REPARTITION EGALE, IL RESTE A ZERO PARTOUT.         *
061600*    D) CE PROGRAMME NE PRODUIT AUCUN RAPPORT LISIBLE - SEUL LCA030 *
061700*       IMPRIME LE BILAN CARBONE. LCA010 NE FAIT QUE PREPARER LES   *
061800*       DONNEES POUR LE CALCUL EFFECTUE PAR LCA020.                 *
061900******************************************************************
