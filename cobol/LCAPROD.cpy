000100******************************************************************
000200*    COPYBOOK   : LCAPROD                                        *
000300*    SYSTEME    : ECOFLOW - BILAN CARBONE CYCLE DE VIE (LCA)     *
000400*    OBJET      : ENREGISTREMENT DU FICHIER PRODUIT (ENTREE DU   *
000500*                 LOT, UN ENREGISTREMENT PAR PRODUIT)             *
000600******************************************************************
000700*    HISTORIQUE DES MODIFICATIONS                                *
000800*    ------------------------------------------------------------*
000900*    16/06/1987 KR  CREATION - FORMAT DU FICHIER PRODUIT          *
001000*                   (10 MATIERES MAX)                             *
001100*    20/09/1993 FXM PASSAGE DE 10 A 20 MATIERES PAR PRODUIT       *
001200******************************************************************
001300 01  PROD-RECORD.
001400     05 PROD-ID                 PIC X(10).
001500     05 PROD-POIDS-KG           PIC 9(05)V9(04).
001600     05 PROD-CATEGORIE          PIC X(12).
001700     05 PROD-SCENARIO-EOL       PIC X(10).
001800     05 PROD-NB-MATIERES        PIC 9(02).
001900     05 PROD-MATIERE OCCURS 20 TIMES INDEXED BY PROD-MAT-IDX.
002000         10 PROD-MAT-NOM        PIC X(20).
002100         10 PROD-MAT-FRACTION   PIC 9(01)V9(04).
002200     05 FILLER                  PIC X(09).
