000100******************************************************************
000200*    COPYBOOK   : LCAFACT                                        *
000300*    SYSTEME    : ECOFLOW - BILAN CARBONE CYCLE DE VIE (LCA)     *
000400*    OBJET      : TABLE DES FACTEURS D'EMISSION (DONNEE STATIQUE *
000500*                 COMPILEE - PAS DE FICHIER D'ENTREE)             *
000600******************************************************************
000700*    HISTORIQUE DES MODIFICATIONS                                *
000800*    ------------------------------------------------------------*
000900*    16/06/1987 KR  CREATION - TABLE MATERIAUX ET ALIAS           *
001000*    29/06/1987 KR  AJOUT TABLE FABRICATION PAR CATEGORIE         *
001100*    30/03/1988 KR  AJOUT TABLE USAGE ET FIN DE VIE               *
001200*    01/09/1990 FXM AJOUT MELANGES DE SCENARIO FIN DE VIE         *
001300*    30/01/2013 FXM CORRECTION FACTEUR INOX (STAINLESS_STEEL)     *
001400******************************************************************
001500*--------------------------------------------------------------*
001600*    TABLE DES MATERIAUX CANONIQUES ET DE LEUR FACTEUR          *
001700*    (KG CO2E / KG). FACTEUR NEGATIF POUR LES MATERIAUX         *
001800*    BIO-SOURCES (LE PUITS DE CARBONE DEPASSE L'EMISSION).      *
001900*    DERNIERE ENTREE = VALEUR PAR DEFAUT POUR MATERIAU INCONNU. *
002000*--------------------------------------------------------------*
002100 01  LCAF-MATERIAL-VALEURS.
002200     05 FILLER PIC X(28) VALUE 'HDPE                +0026000'.
002300     05 FILLER PIC X(28) VALUE 'LDPE                +0029000'.
002400     05 FILLER PIC X(28) VALUE 'PP                  +0019500'.
002500     05 FILLER PIC X(28) VALUE 'PET                 +0031200'.
002600     05 FILLER PIC X(28) VALUE 'PVC                 +0031000'.
002700     05 FILLER PIC X(28) VALUE 'ABS                 +0035500'.
002800     05 FILLER PIC X(28) VALUE 'POLYCARBONATE       +0055000'.
002900     05 FILLER PIC X(28) VALUE 'POLYSTYRENE         +0034000'.
003000     05 FILLER PIC X(28) VALUE 'NYLON               +0090000'.
003100     05 FILLER PIC X(28) VALUE 'ACRYLIC             +0052000'.
003200     05 FILLER PIC X(28) VALUE 'POLYURETHANE        +0042000'.
003300     05 FILLER PIC X(28) VALUE 'SILICONE            +0060000'.
003400     05 FILLER PIC X(28) VALUE 'EPOXY               +0058000'.
003500     05 FILLER PIC X(28) VALUE 'EVA                 +0028000'.
003600     05 FILLER PIC X(28) VALUE 'TPU                 +0040000'.
003700     05 FILLER PIC X(28) VALUE 'STEEL               +0020000'.
003800     05 FILLER PIC X(28) VALUE 'RECYCLED_STEEL      +0007000'.
003900     05 FILLER PIC X(28) VALUE 'ALUMINUM            +0148000'.
004000     05 FILLER PIC X(28) VALUE 'RECYCLED_ALUMINUM   +0017000'.
004100     05 FILLER PIC X(28) VALUE 'COPPER              +0040000'.
004200     05 FILLER PIC X(28) VALUE 'ZINC                +0031000'.
004300     05 FILLER PIC X(28) VALUE 'TIN                 +0160000'.
004400     05 FILLER PIC X(28) VALUE 'BRASS               +0035000'.
004500     05 FILLER PIC X(28) VALUE 'STAINLESS_STEEL     +0061500'.
004600     05 FILLER PIC X(28) VALUE 'TITANIUM            +0350000'.
004700     05 FILLER PIC X(28) VALUE 'NICKEL              +0120000'.
004800     05 FILLER PIC X(28) VALUE 'COTTON              +0065000'.
004900     05 FILLER PIC X(28) VALUE 'WOOL                +0170000'.
005000     05 FILLER PIC X(28) VALUE 'LEATHER             +0170000'.
005100     05 FILLER PIC X(28) VALUE 'SILK                +0300000'.
005200     05 FILLER PIC X(28) VALUE 'SOFTWOOD            -0015000'.
005300     05 FILLER PIC X(28) VALUE 'HARDWOOD            -0012000'.
005400     05 FILLER PIC X(28) VALUE 'BAMBOO              -0010000'.
005500     05 FILLER PIC X(28) VALUE 'NATURAL_RUBBER      +0030000'.
005600     05 FILLER PIC X(28) VALUE 'CORK                -0015000'.
005700     05 FILLER PIC X(28) VALUE 'JUTE                +0005000'.
005800     05 FILLER PIC X(28) VALUE 'GLASS               +0012500'.
005900     05 FILLER PIC X(28) VALUE 'CONCRETE            +0001300'.
006000     05 FILLER PIC X(28) VALUE 'CERAMIC             +0007000'.
006100     05 FILLER PIC X(28) VALUE 'CLAY                +0003000'.
006200     05 FILLER PIC X(28) VALUE 'STONE               +0007000'.
006300     05 FILLER PIC X(28) VALUE 'CARDBOARD           +0013000'.
006400     05 FILLER PIC X(28) VALUE 'PAPER               +0011000'.
006500     05 FILLER PIC X(28) VALUE 'RECYCLED_PAPER      +0007000'.
006600     05 FILLER PIC X(28) VALUE 'CARBON_FIBER        +0300000'.
006700     05 FILLER PIC X(28) VALUE 'FIBERGLASS          +0080000'.
006800     05 FILLER PIC X(28) VALUE 'POLYESTER_FABRIC    +0055000'.
006900     05 FILLER PIC X(28) VALUE 'ACETAL              +0038000'.
007000     05 FILLER PIC X(28) VALUE 'PTFE                +0100000'.
007100     05 FILLER PIC X(28) VALUE 'LITHIUM_ION_BATTERY +0125000'.
007200     05 FILLER PIC X(28) VALUE 'DEFAULT             +0030000'.
007300 01  LCAF-MATERIAL-TABLE REDEFINES LCAF-MATERIAL-VALEURS.
007400     05 LCAF-MAT-ENTRY OCCURS 51 TIMES INDEXED BY LCAF-MAT-IDX.
007500         10 LCAF-MAT-NOM         PIC X(20).
007600         10 LCAF-MAT-SIGNE       PIC X(01).
007700         10 LCAF-MAT-FACTEUR     PIC 9(03)V9(04).
007800 77  LCAF-MAT-DEFAUT-IDX         PIC 9(02) COMP VALUE 51.
007900
008000*--------------------------------------------------------------*
008100*    TABLE DES ALIAS : NOM BRUT -> MATERIAU CANONIQUE           *
008200*--------------------------------------------------------------*
008300 01  LCAF-ALIAS-VALEURS.
008400     05 FILLER PIC X(40)
008500         VALUE 'PLASTIC             ABS                 '.
008600     05 FILLER PIC X(40)
008700         VALUE 'PLASTICS            ABS                 '.
008800     05 FILLER PIC X(40)
008900         VALUE 'METAL               STEEL               '.
009000     05 FILLER PIC X(40)
009100         VALUE 'IRON                STEEL               '.
009200     05 FILLER PIC X(40)
009300         VALUE 'STAINLESS           STAINLESS_STEEL     '.
009400     05 FILLER PIC X(40)
009500         VALUE 'ALUMINIUM           ALUMINUM            '.
009600     05 FILLER PIC X(40)
009700         VALUE 'ALU                 ALUMINUM            '.
009800     05 FILLER PIC X(40)
009900         VALUE 'WOOD                SOFTWOOD            '.
010000     05 FILLER PIC X(40)
010100         VALUE 'TIMBER              SOFTWOOD            '.
010200     05 FILLER PIC X(40)
010300         VALUE 'LUMBER              SOFTWOOD            '.
010400     05 FILLER PIC X(40)
010500         VALUE 'PINE                SOFTWOOD            '.
010600     05 FILLER PIC X(40)
010700         VALUE 'CEDAR               SOFTWOOD            '.
010800     05 FILLER PIC X(40)
010900         VALUE 'OAK                 HARDWOOD            '.
011000     05 FILLER PIC X(40)
011100         VALUE 'WALNUT              HARDWOOD            '.
011200     05 FILLER PIC X(40)
011300         VALUE 'MAPLE               HARDWOOD            '.
011400     05 FILLER PIC X(40)
011500         VALUE 'TEAK                HARDWOOD            '.
011600     05 FILLER PIC X(40)
011700         VALUE 'RUBBER              NATURAL_RUBBER      '.
011800     05 FILLER PIC X(40)
011900         VALUE 'NEOPRENE            NATURAL_RUBBER      '.
012000     05 FILLER PIC X(40)
012100         VALUE 'SYNTHETIC_RUBBER    TPU                 '.
012200     05 FILLER PIC X(40)
012300         VALUE 'FOAM                POLYURETHANE        '.
012400     05 FILLER PIC X(40)
012500         VALUE 'PU_FOAM             POLYURETHANE        '.
012600     05 FILLER PIC X(40)
012700         VALUE 'MEMORY_FOAM         POLYURETHANE        '.
012800     05 FILLER PIC X(40)
012900         VALUE 'POLYETHYLENE        HDPE                '.
013000     05 FILLER PIC X(40)
013100         VALUE 'PE                  HDPE                '.
013200     05 FILLER PIC X(40)
013300         VALUE 'POLYPROPYLENE       PP                  '.
013400     05 FILLER PIC X(40)
013500         VALUE 'POLYESTER           POLYESTER_FABRIC    '.
013600     05 FILLER PIC X(40)
013700         VALUE 'SPANDEX             NYLON               '.
013800     05 FILLER PIC X(40)
013900         VALUE 'ELASTANE            NYLON               '.
014000     05 FILLER PIC X(40)
014100         VALUE 'LYCRA               NYLON               '.
014200     05 FILLER PIC X(40)
014300         VALUE 'TEFLON              PTFE                '.
014400     05 FILLER PIC X(40)
014500         VALUE 'DELRIN              ACETAL              '.
014600     05 FILLER PIC X(40)
014700         VALUE 'POM                 ACETAL              '.
014800     05 FILLER PIC X(40)
014900         VALUE 'PC                  POLYCARBONATE       '.
015000     05 FILLER PIC X(40)
015100         VALUE 'PS                  POLYSTYRENE         '.
015200     05 FILLER PIC X(40)
015300         VALUE 'EPS                 POLYSTYRENE         '.
015400     05 FILLER PIC X(40)
015500         VALUE 'STYROFOAM           POLYSTYRENE         '.
015600     05 FILLER PIC X(40)
015700         VALUE 'KRAFT               CARDBOARD           '.
015800     05 FILLER PIC X(40)
015900         VALUE 'PAPERBOARD          CARDBOARD           '.
016000     05 FILLER PIC X(40)
016100         VALUE 'CORRUGATED          CARDBOARD           '.
016200     05 FILLER PIC X(40)
016300         VALUE 'FABRIC              COTTON              '.
016400     05 FILLER PIC X(40)
016500         VALUE 'TEXTILE             COTTON              '.
016600     05 FILLER PIC X(40)
016700         VALUE 'CLOTH               COTTON              '.
016800     05 FILLER PIC X(40)
016900         VALUE 'DENIM               COTTON              '.
017000     05 FILLER PIC X(40)
017100         VALUE 'CANVAS              COTTON              '.
017200     05 FILLER PIC X(40)
017300         VALUE 'LINEN               JUTE                '.
017400     05 FILLER PIC X(40)
017500         VALUE 'HEMP                JUTE                '.
017600     05 FILLER PIC X(40)
017700         VALUE 'GRANITE             STONE               '.
017800     05 FILLER PIC X(40)
017900         VALUE 'MARBLE              STONE               '.
018000     05 FILLER PIC X(40)
018100         VALUE 'SLATE               STONE               '.
018200     05 FILLER PIC X(40)
018300         VALUE 'CHROME              STAINLESS_STEEL     '.
018400     05 FILLER PIC X(40)
018500         VALUE 'CHROMIUM            STAINLESS_STEEL     '.
018600     05 FILLER PIC X(40)
018700         VALUE 'BRONZE              BRASS               '.
018800     05 FILLER PIC X(40)
018900         VALUE 'GOLD                COPPER              '.
019000     05 FILLER PIC X(40)
019100         VALUE 'SILVER              COPPER              '.
019200     05 FILLER PIC X(40)
019300         VALUE 'PLATINUM            NICKEL              '.
019400     05 FILLER PIC X(40)
019500         VALUE 'TUNGSTEN            NICKEL              '.
019600     05 FILLER PIC X(40)
019700         VALUE 'FIBRE_GLASS         FIBERGLASS          '.
019800     05 FILLER PIC X(40)
019900         VALUE 'FIBER_GLASS         FIBERGLASS          '.
020000     05 FILLER PIC X(40)
020100         VALUE 'GFRP                FIBERGLASS          '.
020200     05 FILLER PIC X(40)
020300         VALUE 'CF                  CARBON_FIBER        '.
020400     05 FILLER PIC X(40)
020500         VALUE 'CFRP                CARBON_FIBER        '.
020600     05 FILLER PIC X(40)
020700         VALUE 'BATTERY             LITHIUM_ION_BATTERY '.
020800     05 FILLER PIC X(40)
020900         VALUE 'LI_ION              LITHIUM_ION_BATTERY '.
021000     05 FILLER PIC X(40)
021100         VALUE 'LITHIUM             LITHIUM_ION_BATTERY '.
021200 01  LCAF-ALIAS-TABLE REDEFINES LCAF-ALIAS-VALEURS.
021300     05 LCAF-ALI-ENTRY OCCURS 64 TIMES INDEXED BY LCAF-ALI-IDX.
021400         10 LCAF-ALI-BRUT        PIC X(20).
021500         10 LCAF-ALI-CANON       PIC X(20).
021600
021700*--------------------------------------------------------------*
021800*    TABLE DES FACTEURS DE FABRICATION PAR CATEGORIE            *
021900*    (KG CO2E / KG PRODUIT). DERNIERE ENTREE = DEFAUT.          *
022000*--------------------------------------------------------------*
022100 01  LCAF-FABRIC-VALEURS.
022200     05 FILLER PIC X(16) VALUE 'ELECTRONICS 0300'.
022300     05 FILLER PIC X(16) VALUE 'APPLIANCES  0200'.
022400     05 FILLER PIC X(16) VALUE 'FURNITURE   0100'.
022500     05 FILLER PIC X(16) VALUE 'CLOTHING    0250'.
022600     05 FILLER PIC X(16) VALUE 'TOYS        0150'.
022700     05 FILLER PIC X(16) VALUE 'AUTOMOTIVE  0250'.
022800     05 FILLER PIC X(16) VALUE 'SPORTS      0150'.
022900     05 FILLER PIC X(16) VALUE 'KITCHEN     0180'.
023000     05 FILLER PIC X(16) VALUE 'TOOLS       0200'.
023100     05 FILLER PIC X(16) VALUE 'BEAUTY      0100'.
023200     05 FILLER PIC X(16) VALUE 'OFFICE      0120'.
023300     05 FILLER PIC X(16) VALUE 'GARDEN      0120'.
023400     05 FILLER PIC X(16) VALUE 'PET         0100'.
023500     05 FILLER PIC X(16) VALUE 'DEFAULT     0150'.
023600 01  LCAF-FABRIC-TABLE REDEFINES LCAF-FABRIC-VALEURS.
023700     05 LCAF-FAB-ENTRY OCCURS 14 TIMES INDEXED BY LCAF-FAB-IDX.
023800         10 LCAF-FAB-CATEGORIE   PIC X(12).
023900         10 LCAF-FAB-FACTEUR     PIC 9(02)V9(02).
024000 77  LCAF-FAB-DEFAUT-IDX         PIC 9(02) COMP VALUE 14.
024100
024200*--------------------------------------------------------------*
024300*    TABLE DES FACTEURS D'USAGE PAR CATEGORIE                   *
024400*    (KG CO2E / KG / AN). DERNIERE ENTREE = DEFAUT.             *
024500*--------------------------------------------------------------*
024600 01  LCAF-USAGE-VALEURS.
024700     05 FILLER PIC X(16) VALUE 'ELECTRONICS 0200'.
024800     05 FILLER PIC X(16) VALUE 'APPLIANCES  0300'.
024900     05 FILLER PIC X(16) VALUE 'DEFAULT     0010'.
025000 01  LCAF-USAGE-TABLE REDEFINES LCAF-USAGE-VALEURS.
025100     05 LCAF-USA-ENTRY OCCURS 3 TIMES INDEXED BY LCAF-USA-IDX.
025200         10 LCAF-USA-CATEGORIE   PIC X(12).
025300         10 LCAF-USA-FACTEUR     PIC 9(02)V9(02).
025400 77  LCAF-USA-DEFAUT-IDX         PIC 9(02) COMP VALUE 3.
025500 77  LCAF-DUREE-VIE-ANS          PIC 9(02) COMP VALUE 5.
025600
025700*--------------------------------------------------------------*
025800*    TABLE DES FACTEURS DE FIN DE VIE PAR METHODE DE TRAITEMENT *
025900*--------------------------------------------------------------*
026000 01  LCAF-EOL-METH-VALEURS.
026100     05 FILLER PIC X(17) VALUE 'LANDFILL    +0050'.
026200     05 FILLER PIC X(17) VALUE 'INCINERATION+0100'.
026300     05 FILLER PIC X(17) VALUE 'RECYCLING   -0030'.
026400 01  LCAF-EOL-METH-TABLE REDEFINES LCAF-EOL-METH-VALEURS.
026500     05 LCAF-EOM-ENTRY OCCURS 3 TIMES INDEXED BY LCAF-EOM-IDX.
026600         10 LCAF-EOM-METHODE     PIC X(12).
026700         10 LCAF-EOM-SIGNE       PIC X(01).
026800         10 LCAF-EOM-FACTEUR     PIC 9(02)V9(02).
026900
027000*--------------------------------------------------------------*
027100*    TABLE DES MELANGES DE SCENARIO DE FIN DE VIE                *
027200*    (PART LANDFILL / INCINERATION / RECYCLING).  PREMIERE      *
027300*    ENTREE = DEFAUT (BASELINE) SI SCENARIO NON RECONNU.        *
027400*--------------------------------------------------------------*
027500 01  LCAF-SCENARIO-VALEURS.
027600     05 FILLER PIC X(19) VALUE 'BASELINE  060020020'.
027700     05 FILLER PIC X(19) VALUE 'BEST_CASE 010010080'.
027800     05 FILLER PIC X(19) VALUE 'WORST_CASE080020000'.
027900 01  LCAF-SCENARIO-TABLE REDEFINES LCAF-SCENARIO-VALEURS.
028000     05 LCAF-SCN-ENTRY OCCURS 3 TIMES INDEXED BY LCAF-SCN-IDX.
028100         10 LCAF-SCN-NOM         PIC X(10).
028200         10 LCAF-SCN-PART-LAND   PIC 9(01)V9(02).
028300         10 LCAF-SCN-PART-INCI   PIC 9(01)V9(02).
028400         10 LCAF-SCN-PART-RECY   PIC 9(01)V9(02).
028500 77  LCAF-SCN-DEFAUT-IDX         PIC 9(02) COMP VALUE 1.
028600
028700*--------------------------------------------------------------*
028800*    CONSTANTES DE TRANSPORT (PHASE C)                          *
028900*--------------------------------------------------------------*
029000 77  LCAF-TRANSPORT-FACTEUR      PIC 9(01)V9(02) VALUE 0.10.
029100 77  LCAF-TRANSPORT-DISTANCE     PIC 9(02)V9(00) VALUE 5.
029200 77  FILLER                      PIC X(01).
