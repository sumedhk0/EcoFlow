000100******************************************************************
000200*                                                                *
000300*    PROGRAMME  : LCA020-CALCULO                                 *
000400*    SYSTEME    : ECOFLOW - BILAN CARBONE CYCLE DE VIE (LCA)     *
000500*    PHASE      : 020 - CALCUL DU BILAN CARBONE, MELANGE DE      *
000600*                 SCENARIO DE FIN DE VIE ET DIAGRAMME DE SANKEY  *
000700*                                                                *
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.      LCA020-CALCULO.
001100 AUTHOR.          K. ROPITAL.
001200 INSTALLATION.    ECOFLOW - SERVICE ETUDES ET METHODES.
001300 DATE-WRITTEN.    30/06/1987.
001400 DATE-COMPILED.
001500 SECURITY.        USAGE INTERNE - DIFFUSION RESTREINTE.
001600******************************************************************
001700*    JOURNAL DES MODIFICATIONS                                  *
001800*    ------------------------------------------------------------
001900*    30/06/1987 KR  CREATION DU PROGRAMME - PHASES A ET B        *KR8706
002000*    12/12/1987 KR  AJOUT PHASE C (TRANSPORT)                    *KR8712
002100*    04/04/1988 KR  AJOUT PHASE D (USAGE) ET DUREE DE VIE        *KR8804
002200*    19/09/1990 FXM AJOUT DU MELANGE DE SCENARIO DE FIN DE VIE   *FXM9009
002300*                   (PHASE E) - REMPLACE L'ANCIEN TAUX CARBONE   *
002400*                   BASE SUR L'ALTITUDE DE LA COMMUNE            *
002500*    25/03/1992 FXM CONTROLE DU BILAN CARBONE A+B+C+D+E=TOTAL    *FXM9203
002600*    14/07/1994 KR  PLANCHER DE POIDS PRODUIT A 0.01 KG          *KR9407
002700*    02/02/1997 FXM CONSTRUCTION DU DIAGRAMME DE SANKEY          *FXM9702
002800*    11/08/1998 FXM REVUE PASSAGE AN 2000 - AUCUNE ZONE DATE     *FXM9808
002900*                   A QUATRE CHIFFRES DANS CE PROGRAMME - RAS    *
003000*    05/03/1999 FXM CONTROLE FINAL AN 2000 - PROGRAMME CONFORME  *FXM9903
003100*    23/11/2002 KR  ACCUMULATION DES TOTAUX DE CONTROLE DU LOT   *KR0211
003200*    17/06/2006 FXM SUPPRESSION DES LIAISONS SANKEY NEGLIGEABLES *FXM0606
003300*    09/01/2011 KR  REVUE DE CODE - AUCUNE ANOMALIE RELEVEE      *KR1101
003400*    30/01/2013 FXM CORRECTION FACTEUR INOX DANS TABLE COPIEE    *FXM1301
003500*    14/05/2021 KR  REVUE ANNUELLE - AUCUNE MODIFICATION         *KR2105
003600*    22/01/2024 JLD AJOUT DE COMMENTAIRES DE MAINTENANCE SUITE   *JLD2401
003700*                   A LA REVUE DOCUMENTAIRE DU SERVICE QUALITE   *
003800******************************************************************
003900*                                                                *
004000*    ROLE GENERAL DU PROGRAMME                                  *
004100*    ------------------------------------------------------------
004200*    LCA020 EST LE DEUXIEME MAILLON DE LA CHAINE DU BILAN        *
004300*    CARBONE CYCLE DE VIE.  IL PREND EN ENTREE LE FICHIER DES    *
004400*    PRODUITS NORMALISES PRODUIT PAR LCA010 (UN ENREGISTREMENT   *
004500*    NORM-RECORD PAR PRODUIT, MATIERES DEJA RAMENEES A UN NOM    *
004600*    CANONIQUE ET UN FACTEUR D'EMISSION RESOLU) ET CALCULE, POUR *
004700*    CHAQUE PRODUIT, LES CINQ PHASES DU BILAN CARBONE DU CYCLE   *
004800*    DE VIE :                                                    *
004900*        PHASE A - EXTRACTION DES MATIERES PREMIERES             *
005000*        PHASE B - FABRICATION (FACTEUR PAR CATEGORIE)           *
005100*        PHASE C - TRANSPORT                                     *
005200*        PHASE D - USAGE (FACTEUR PAR CATEGORIE X DUREE DE VIE)  *
005300*        PHASE E - FIN DE VIE (SCENARIO MELANGE)                 *
005400*    LE PROGRAMME PRODUIT QUATRE FICHIERS EN SORTIE : LE DETAIL  *
005500*    MATIERE PAR MATIERE (DETOUT), LE SOMMAIRE PAR PRODUIT       *
005600*    (SUMOUT), LES NOEUDS ET LIENS DU DIAGRAMME DE SANKEY        *
005700*    (SNKOUT) ET L'ENREGISTREMENT UNIQUE DE TOTAUX DE CONTROLE   *
005800*    DU LOT (CTRLOUT), REPRIS PAR LCA030 EN PIED DE RAPPORT.     *
005900*    UNE RUPTURE DE CONTROLE SURVIENT SI LE TOTAL CALCULE NE     *
006000*    CORRESPOND PAS EXACTEMENT A LA SOMME DES CINQ PHASES : LE   *
006100*    PROGRAMME S'ARRETE ALORS EN ERREUR FATALE (RETURN-CODE 16), *
006200*    CAR UN BILAN CARBONE QUI NE BOUCLE PAS NE PEUT PAS ETRE     *
006300*    PUBLIE TEL QUEL DANS LE RAPPORT CLIENT.                     *
006400******************************************************************
006500*                                                                *
006600*    GLOSSAIRE DES PREFIXES ET ABREVIATIONS DE CE PROGRAMME      *
006700*    ------------------------------------------------------------
006800*    FAB  = FABRICATION (PHASE B)        USA = USAGE (PHASE D)    *
006900*    EOM  = END-OF-LIFE METHOD (PUITS)   SCN = SCENARIO FIN DE VIE*
007000*    SNK  = SANKEY (DIAGRAMME DE FLUX)   CTRL = TOTAUX DE CONTROLE*
007100*    MAT  = MATIERE                     IDX = INDEX DE TABLE     *
007200*    NORM = NORMALISE (FICHIER ISSU DE LCA010)                   *
007300*                                                                *
007400*    HISTORIQUE DES DECISIONS DE CONCEPTION                      *
007500*    ------------------------------------------------------------
007600*    - LE DIAGRAMME DE SANKEY EST UN FICHIER A PART (SNKOUT) ET
007700*      NON UNE EXTENSION DU SOMMAIRE (SUMOUT), CAR SON NOMBRE DE
007800*      LIGNES PAR PRODUIT EST VARIABLE (UNE PAR MATIERE RESOLUE) -
007900*      UN FICHIER A LONGUEUR FIXE NE CONVENAIT PAS.
008000*    - LE MELANGE DE SCENARIO DE FIN DE VIE (3550) EST CALCULE
008100*      AVANT LA PHASE E (3500) CAR C'EST LE SEUL ENDROIT DU
008200*      PROGRAMME OU TROIS FACTEURS DE METHODE DOIVENT ETRE
008300*      PONDERES ENSEMBLE PLUTOT QU'UNE SIMPLE RECHERCHE PAR
008400*      CATEGORIE COMME EN PHASES B ET D.
008500*    - LES RECHERCHES PAR CATEGORIE (3210, 3410, 3560) RESTENT
008600*      DES BALAYAGES LINEAIRES MALGRE LE PASSAGE DU TEMPS, CAR
008700*      LEURS TABLES N'ONT JAMAIS DEPASSE UNE DOUZAINE D'ENTREES -
008800*      UN SEARCH ALL N'APPORTERAIT AUCUN GAIN MESURABLE ET
008900*      COMPLIQUERAIT LA MAINTENANCE DE LCAFACT (TRI OBLIGATOIRE).
009000*    - UN SEUL ENREGISTREMENT DE CONTROLE (CTROUT) EST ECRIT EN
009100*      FIN DE LOT, PLUTOT QU'UNE LIGNE PAR PRODUIT, CAR LCA030 N'A
009200*      BESOIN QUE DU TOTAL DU LOT POUR SON PIED DE RAPPORT.
009300*    - LE PLANCHER DE POIDS (0.01 KG, ENTREE KR9407) A ETE PREFERE
009400*      A UN REJET DU PRODUIT, CAR LE SERVICE ETUDES VOULAIT QUE
009500*      CHAQUE PRODUIT DU CATALOGUE APPARAISSE DANS LE RAPPORT,
009600*      MEME AVEC UN IMPACT QUASI NUL.
009700*                                                                *
009800*    NOTES D'EXPLOITATION DU LOT                                 *
009900*    ------------------------------------------------------------
010000*    LCA020 S'EXECUTE TOUJOURS APRES LCA010 ET AVANT LCA030 DANS
010100*    LA CHAINE DU LOT NOCTURNE - LA JCL DU LOT PASSE LE FICHIER
010200*    NORMIN DE LCA020 DIRECTEMENT DEPUIS LA SORTIE NORMOUT DE
010300*    LCA010 (VOIR LA JCL DU LOT POUR LES NOMS DE DD REELS).
010400*    UN RETOUR RETURN-CODE SUPERIEUR A 4 EN SORTIE DE CE PROGRAMME
010500*    DOIT INTERROMPRE LA CHAINE - NE JAMAIS LANCER LCA030 SUR DES
010600*    FICHIERS DE SORTIE PARTIELS D'UN LOT INTERROMPU.
010700*    LE VOLUME TYPIQUE D'UN LOT EST DE QUELQUES MILLIERS DE
010800*    PRODUITS - AUCUNE LIMITE DURE N'EST IMPOSEE PAR CE PROGRAMME,
010900*    LES COMPTEURS COMP 9(07) SUPPORTANT JUSQU'A 9999999 PRODUITS.
011000******************************************************************
011100******************************************************************
011200******************************************************************
011300 ENVIRONMENT DIVISION.
011400 CONFIGURATION SECTION.
011500 SPECIAL-NAMES.
011600     CLASS CLASSE-ALPHA IS 'A' THRU 'Z'
011700     UPSI-0 ON STATUT-TRACE-ACTIF
011800            OFF STATUT-TRACE-INACTIF.
011900
012000 INPUT-OUTPUT SECTION.
012100 FILE-CONTROL.
012200*    LES NOMS LOGIQUES (NORMIN, DETOUT, SUMOUT, SNKOUT, CTROUT) SONT
012300*    LES NOMS DE DD DE LA JCL DU LOT - NE JAMAIS LES FAIRE POINTER
012400*    VERS UN CHEMIN EN DUR DANS LE PROGRAMME LUI-MEME.
012500
012600*    FICHIER D'ENTREE - PRODUITS NORMALISES ISSUS DE LCA010
012700     SELECT LCA-NORM-FILE ASSIGN TO NORMIN
012800             ORGANIZATION LINE SEQUENTIAL.
012900
013000*    FICHIER DE SORTIE - UNE LIGNE PAR MATIERE RESOLUE DU PRODUIT
013100     SELECT DETAIL-FILE   ASSIGN TO DETOUT
013200             ORGANIZATION LINE SEQUENTIAL.
013300
013400*    FICHIER DE SORTIE - UNE LIGNE PAR PRODUIT, TOTAL ET PHASES
013500     SELECT SUMMARY-FILE  ASSIGN TO SUMOUT
013600             ORGANIZATION LINE SEQUENTIAL.
013700
013800*    FICHIER DE SORTIE - NOEUDS ET LIENS DU DIAGRAMME DE SANKEY
013900     SELECT SANKEY-FILE   ASSIGN TO SNKOUT
014000             ORGANIZATION LINE SEQUENTIAL.
014100
014200*    FICHIER DE SORTIE - UN SEUL ENREGISTREMENT DE TOTAUX DE LOT,
014300*    REPRIS PAR LCA030 POUR LE PIED DE PAGE DU RAPPORT IMPRIME
014400     SELECT LCA-CTRL-FILE ASSIGN TO CTRLOUT
014500             ORGANIZATION LINE SEQUENTIAL.
014600
014700******************************************************************
014800 DATA DIVISION.
014900 FILE SECTION.
015000
015100*    STRUCTURE NORM-RECORD DECRITE DANS LCANORM (COPYBOOK PARTAGE
015200*    AVEC LCA010, QUI ECRIT CE FICHIER)
015300 FD  LCA-NORM-FILE.
015400     COPY LCANORM.
015500
015600*    STRUCTURE DETAIL-RECORD DECRITE DANS LCADET
015700 FD  DETAIL-FILE.
015800     COPY LCADET.
015900
016000*    STRUCTURE SUMMARY-RECORD DECRITE DANS LCASUM
016100 FD  SUMMARY-FILE.
016200     COPY LCASUM.
016300
016400*    STRUCTURE SANKEY-RECORD DECRITE DANS LCASNK (UN ENREGISTREMENT
016500*    REPRESENTE SOIT UN NOEUD, SOIT UN LIEN - VOIR LE DRAPEAU
016600*    SNK-TYPE-ENREG DANS LE COPYBOOK)
016700 FD  SANKEY-FILE.
016800     COPY LCASNK.
016900
017000*    STRUCTURE CTRL-RECORD DECRITE DANS LCACTRL - UN SEUL
017100*    ENREGISTREMENT EST ECRIT, EN FIN DE LOT, PAR 9000-FIN-PGM
017200 FD  LCA-CTRL-FILE.
017300     COPY LCACTRL.
017400
017500******************************************************************
017600 WORKING-STORAGE SECTION.
017700
017800*    TABLE DES FACTEURS D'EMISSION (DONNEE DE REFERENCE COMPILEE,
017900*    PARTAGEE AVEC LCA010 - VOIR LCAFACT POUR LE DETAIL DES
018000*    SOUS-TABLES FABRICATION / USAGE / SCENARIO DE FIN DE VIE)
018100     COPY LCAFACT.
018200
018300*    LCAFACT REGROUPE QUATRE TABLES INDEPENDANTES, CHACUNE AVEC SA
018400*    PROPRE BORNE OCCURS ET SA PROPRE LIGNE PAR DEFAUT : LCAF-FAB
018500*    (FABRICATION, 13 CATEGORIES), LCAF-USA (USAGE, 2 CATEGORIES),
018600*    LCAF-EOM (TROIS FACTEURS DE METHODE FIN DE VIE - LANDFILL,
018700*    INCINERATION, RECYCLING, TOUJOURS DANS CET ORDRE) ET LCAF-SCN
018800*    (SCENARIOS DE FIN DE VIE, 3 SCENARIOS CONNUS). LES BORNES DE
018900*    BOUCLE DE CE PROGRAMME (13, 2, 3) SONT DES LITTERAUX EN DUR -
019000*    VOIR LA NOTE DE MAINTENANCE (A) ET (B) EN FIN DE PROGRAMME.
019100
019200*    DRAPEAU DE FIN DE FICHIER SUR LA LECTURE DU FICHIER NORMALISE
019300 01  EOF-MANAGER.
019400     05 FIN-ENREG-NORM            PIC X(01) VALUE SPACE.
019500         88 WS-FIN-NORM                VALUE HIGH-VALUE.
019600*    HIGH-VALUE EST LA CONVENTION DE L'ATELIER POUR UN DRAPEAU DE
019700*    FIN DE FICHIER - ELLE NE PEUT JAMAIS COINCIDER AVEC UNE VALEUR
019800*    DE DONNEE REELLE LUE SUR LE FICHIER NORMALISE.
019900     05 FILLER                    PIC X(01).
020000
020100*    INDEX ET COMPTEURS DE TRAVAIL - TOUS DECLARES COMP PAR
020200*    CONVENTION DE L'ATELIER POUR LES ZONES PUREMENT ARITHMETIQUES
020300 01  WSS-COMPTEURS.
020400     05 WS-FAB-IDX-TROUVE         PIC 9(02) COMP.
020500     05 WS-USA-IDX-TROUVE         PIC 9(02) COMP.
020600     05 WS-SCN-IDX-TROUVE         PIC 9(02) COMP.
020700     05 WS-NB-PRODUITS-LUS        PIC 9(07) COMP.
020800     05 WS-IND-NOEUD               PIC 9(02) COMP.
020900     05 FILLER                    PIC X(01).
021000
021100*    DRAPEAU GENERIQUE "TROUVE / PAS TROUVE" REUTILISE PAR LES
021200*    TROIS RECHERCHES LINEAIRES (FABRICATION, USAGE, SCENARIO)
021300 01  WSS-DRAPEAUX.
021400     05 WS-TROUVE                 PIC X(01) VALUE 'N'.
021500         88 WS-ENTREE-TROUVEE         VALUE 'O'.
021600*    'O' = OUI (TROUVE), 'N' = NON (PAS ENCORE TROUVE) - CONVENTION
021700*    FRANCAISE DE L'ATELIER, A NE PAS CONFONDRE AVEC LE CHIFFRE
021800*    ZERO DANS LES DUMPS DE DEBOGAGE.
021900     05 FILLER                    PIC X(01).
022000
022100*    POIDS ET RESULTATS INTERMEDIAIRES D'UN PRODUIT - REMIS A
022200*    BLANC IMPLICITEMENT A CHAQUE PRODUIT PAR LES MOVE/COMPUTE
022300*    DE 3000-TRAITER-UN-PRODUIT ET SES PARAGRAPHES DE PHASE
022400 01  WSS-RESULTATS-PRODUIT.
022500*    WS-POIDS-AJUSTE  : POIDS DU PRODUIT APRES PLANCHER 0.01 KG
022600*    WS-POIDS-MAT     : POIDS D'UNE MATIERE (POIDS PRODUIT X FRACTION)
022700*    WS-IMPACT-MAT    : IMPACT CO2E D'UNE MATIERE (PHASE A)
022800*    WS-PHASE-A..E    : TOTAL CO2E DE CHAQUE PHASE POUR LE PRODUIT
022900*    WS-TOTAL-CO2E    : SOMME DES CINQ PHASES (VALEUR PUBLIEE)
023000*    WS-VERIF-TOTAL   : RE-CALCUL INDEPENDANT DU TOTAL, POUR CONTROLE
023100*                       (VOIR 3600-VERIFIER-BILAN-CARBONE)
023200     05 WS-POIDS-AJUSTE           PIC 9(05)V9(04).
023300     05 WS-POIDS-MAT              PIC S9(05)V9(04).
023400     05 WS-IMPACT-MAT             PIC S9(07)V9(04).
023500     05 WS-PHASE-A                PIC S9(07)V9(04).
023600     05 WS-PHASE-B                PIC S9(07)V9(04).
023700     05 WS-PHASE-C                PIC S9(07)V9(04).
023800     05 WS-PHASE-D                PIC S9(07)V9(04).
023900     05 WS-PHASE-E                PIC S9(07)V9(04).
024000     05 WS-TOTAL-CO2E             PIC S9(07)V9(04).
024100     05 WS-VERIF-TOTAL            PIC S9(07)V9(04).
024200     05 FILLER                    PIC X(01).
024300
024400*    FACTEURS DE PHASE B ET D RETENUS POUR LE PRODUIT COURANT,
024500*    APRES RECHERCHE PAR CATEGORIE (OU VALEUR PAR DEFAUT)
024600 01  WSS-FACTEURS-CATEGORIE.
024700*    FACTEUR RETENU APRES RECHERCHE (3210/3410) - REMPLIT SOIT LA
024800*    VALEUR TROUVEE, SOIT LA VALEUR PAR DEFAUT DE LA TABLE LCAFACT.
024900     05 WS-FACTEUR-FAB            PIC 9(02)V9(02).
025000     05 WS-FACTEUR-USA            PIC 9(02)V9(02).
025100     05 FILLER                    PIC X(01).
025200
025300*    MELANGE DE SCENARIO DE FIN DE VIE (EOL-SCENARIO-BLENDER) -
025400*    LES TROIS FACTEURS DE METHODE SONT RECALCULES EN SIGNE POUR
025500*    CHAQUE PRODUIT PUIS PONDERES PAR LA REPARTITION DU SCENARIO
025600 01  WSS-MELANGE-EOL.
025700*    WS-FACT-LAND/INCI/RECY : LES TROIS FACTEURS DE METHODE, SIGNE
025800*    REEL APPLIQUE (VOIR 3550).  WS-FACTEUR-EOL : FACTEUR FINAL
025900*    MELANGE SELON LA REPARTITION DU SCENARIO DU PRODUIT.
026000     05 WS-FACT-LAND              PIC S9(02)V9(04).
026100     05 WS-FACT-INCI              PIC S9(02)V9(04).
026200     05 WS-FACT-RECY              PIC S9(02)V9(04).
026300     05 WS-FACTEUR-EOL            PIC S9(02)V9(04).
026400     05 FILLER                    PIC X(01).
026500
026600*    ZONES DE TRAVAIL DU DIAGRAMME DE SANKEY - WS-ID-NOEUD ET
026700*    WS-LABEL-NOEUD SONT CONSTRUITS CARACTERE PAR CARACTERE PAR
026800*    3910/3915 (PAS DE FUNCTION UPPER-CASE/LOWER-CASE DANS CET
026900*    ATELIER) ; WSS-SANKEY-LABEL-R REDEFINIT LE LIBELLE EN TABLE
027000*    DE CARACTERES POUR PERMETTRE CETTE MANIPULATION INDEXEE
027100 01  WSS-SANKEY.
027200     05 WS-ID-NOEUD                PIC X(24).
027300     05 WS-LABEL-NOEUD             PIC X(30).
027400     05 WS-VALEUR-ABSOLUE          PIC 9(07)V9(04).
027500     05 FILLER                     PIC X(11).
027600 01  WSS-SANKEY-LABEL-R REDEFINES WSS-SANKEY.
027700*    REDEFINITION DE WS-LABEL-NOEUD EN TABLE DE 30 CARACTERES POUR
027800*    PERMETTRE L'ACCES INDEXE CARACTERE PAR CARACTERE (3915). TOUTE
027900*    MODIFICATION DE LA LARGEUR DE WS-ID-NOEUD OU WS-LABEL-NOEUD
028000*    DOIT ETRE REPERCUTEE ICI POUR CONSERVER LA MEME LONGUEUR TOTALE
028100*    DE GROUPE (REGLE DE L'ATELIER POUR TOUTE REDEFINITION).
028200     05 FILLER                     PIC X(24).
028300     05 WS-LABEL-TAB OCCURS 30 TIMES PIC X(01).
028400     05 FILLER                     PIC X(22).
028500
028600******************************************************************
028700 PROCEDURE DIVISION.
028800
028900*    PARAGRAPHE PRINCIPAL - ENCHAINE L'INITIALISATION, LA LECTURE
029000*    AMORCE, LA BOUCLE DE TRAITEMENT PRODUIT PAR PRODUIT (RELAI
029100*    DE LECTURE EN FIN DE 3000) ET LA CLOTURE DU LOT.
029200 MAIN-PROCEDURE.
029300     PERFORM 1000-INITIALISATION THRU 1000-INITIALISATION-EXIT.
029400     PERFORM 2000-LIRE-NORM THRU 2000-LIRE-NORM-EXIT.
029500     PERFORM 3000-TRAITER-UN-PRODUIT THRU
029600         3000-TRAITER-UN-PRODUIT-EXIT
029700         UNTIL WS-FIN-NORM.
029800     PERFORM 9000-FIN-PGM THRU 9000-FIN-PGM-EXIT.
029900     .
030000
030100******************************************************************
030200*        PARAGRAPHES D'INITIALISATION ET DE CLOTURE
030300
030400*    CONSIGNES POUR LA MAINTENANCE DE CE PROGRAMME
030500*    ------------------------------------------------------------
030600*    (1) LCAFACT ET LCANORM SONT PARTAGES AVEC LCA010 - TOUTE
030700*        MODIFICATION DE LEUR STRUCTURE DOIT ETRE REPERCUTEE DANS
030800*        LES DEUX PROGRAMMES (RECOMPILATION DES DEUX A LA FOIS).
030900*    (2) LES TROIS RECHERCHES PAR CATEGORIE/SCENARIO (3210, 3410,
031000*        3560) SONT DES BALAYAGES LINEAIRES SUR DE PETITES TABLES
031100*        (13, 2, 3 ENTREES) - PAS DE SEARCH ALL, CONFORMEMENT A
031200*        L'USAGE DE L'ATELIER POUR DES TABLES DE CETTE TAILLE.
031300*    (3) AUCUNE FUNCTION INTRINSEQUE N'EST UTILISEE (NI ABS, NI
031400*        UPPER-CASE/LOWER-CASE) - LES VALEURS ABSOLUES SONT
031500*        CALCULEES A LA MAIN PAR IF/COMPUTE ET LA MISE EN FORME
031600*        DES LIBELLES SANKEY PAR INSPECT CONVERTING.
031700*    (4) AUCUN PERFORM ... END-PERFORM EN LIGNE N'EST UTILISE -
031800*        TOUTE BOUCLE PASSE PAR UN PARAGRAPHE PERFORM ... THRU,
031900*        CONFORMEMENT A LA NORME DE CODAGE DU SERVICE.
032000*    (5) LE CONTROLE DU BILAN CARBONE (3600) RECALCULE LE TOTAL
032100*        UNE SECONDE FOIS DANS UNE ZONE DISTINCTE (WS-VERIF-TOTAL)
032200*        PLUTOT QUE DE COMPARER LE TOTAL A LUI-MEME - CECI EST
032300*        VOLONTAIRE, POUR DETECTER UNE EVENTUELLE TRONCATURE
032400*        INTERMEDIAIRE SUR UNE ZONE PARTAGEE PAR INADVERTANCE.
032500*    (6) LE DIAGRAMME DE SANKEY EST SOUS FORME D'ENREGISTREMENTS
032600*        (NOEUDS PUIS LIENS) ET NON DE GRAPHIQUE - C'EST L'OUTIL DE
032700*        VISUALISATION EN AVAL QUI CONSTRUIT LE DESSIN A PARTIR DU
032800*        FICHIER SNKOUT CONSOLIDE SUR TOUT LE LOT.
032900*    (7) LES QUATRE FICHIERS DE SORTIE (DETOUT, SUMOUT, SNKOUT,
033000*        CTROUT) SONT TOUJOURS OUVERTS ENSEMBLE EN 1000 ET FERMES
033100*        ENSEMBLE EN 9000 - NE JAMAIS LES DECOUPLER, CAR 3000
033200*        SUPPOSE QUE LES QUATRE FICHIERS RESTENT PRETS A ECRIRE.
033300 1000-INITIALISATION.
033400*    OUVRE LE FICHIER D'ENTREE ET LES QUATRE FICHIERS DE SORTIE,
033500*    INITIALISE L'ENREGISTREMENT DE CONTROLE A ZERO (LES SIX
033600*    ZONES NUMERIQUES DE CTRL-RECORD) AVANT LA PREMIERE ACCUMULATION.
033700     OPEN INPUT  LCA-NORM-FILE
033800     OPEN OUTPUT DETAIL-FILE SUMMARY-FILE SANKEY-FILE
033900                 LCA-CTRL-FILE
034000     INITIALIZE CTRL-RECORD
034100     IF STATUT-TRACE-ACTIF
034200         DISPLAY 'LCA020 - TRACE UPSI ACTIVE'
034300*    L'INTERRUPTEUR UPSI-0 PERMET D'ACTIVER CE MESSAGE DE TRACE
034400*    SANS RECOMPILER LE PROGRAMME - POSITIONNE PAR LA JCL DU LOT
034500*    D'EXPLOITATION LORSQUE LE PUPITRE SUSPECTE UNE ANOMALIE.
034600     END-IF
034700     .
034800 1000-INITIALISATION-EXIT.
034900     EXIT.
035000
035100*    CLOTURE DU LOT - LE COMPTEUR DE PRODUITS LUS EST RECOPIE
035200*    DANS L'ENREGISTREMENT DE CONTROLE AVANT SON ECRITURE, CAR
035300*    3990-ACCUMULER-CONTROLES NE TOUCHE QUE LES TOTAUX CO2E.
035400*    CE PARAGRAPHE EST AUSSI APPELE DEPUIS 3600 EN CAS D'ARRET
035500*    FATAL SUR RUPTURE DE BILAN - LE FICHIER DE CONTROLE EST
035600*    ALORS ECRIT AVEC LES TOTAUX ACCUMULES JUSQU'AU PRODUIT
035700*    PRECEDENT SEULEMENT.
035800 9000-FIN-PGM.
035900     MOVE WS-NB-PRODUITS-LUS TO CTRL-NB-PRODUITS
036000     WRITE CTRL-RECORD
036100     CLOSE LCA-NORM-FILE DETAIL-FILE SUMMARY-FILE SANKEY-FILE
036200           LCA-CTRL-FILE
036300     DISPLAY 'LCA020 - PRODUITS CALCULES : ' WS-NB-PRODUITS-LUS
036400     STOP RUN
036500     .
036600 9000-FIN-PGM-EXIT.
036700     EXIT.
036800
036900******************************************************************
037000*        LECTURE DU FICHIER NORMALISE
037100*        AMORCE LA BOUCLE PRINCIPALE (PREMIER APPEL DEPUIS
037200*        MAIN-PROCEDURE) PUIS RELAIT A CHAQUE FIN DE TRAITEMENT
037300*        D'UN PRODUIT (DERNIERE LIGNE DE 3000-TRAITER-UN-PRODUIT)
037400
037500 2000-LIRE-NORM.
037600     READ LCA-NORM-FILE
037700         AT END
037800             SET WS-FIN-NORM TO TRUE
037900         NOT AT END
038000             ADD 1 TO WS-NB-PRODUITS-LUS
038100     END-READ
038200     .
038300 2000-LIRE-NORM-EXIT.
038400     EXIT.
038500
038600******************************************************************
038700*        3000 - TRAITEMENT D'UN PRODUIT - LCA-CALCULATOR
038800*        ENCHAINE LES CINQ PHASES DU BILAN CARBONE DANS L'ORDRE
038900*        A-B-C-D-E (LE MELANGE DE SCENARIO DE FIN DE VIE EST
039000*        CALCULE AVANT LA PHASE E CAR CETTE DERNIERE N'A BESOIN
039100*        QUE DU FACTEUR DEJA MELANGE), PUIS CONTROLE LE BILAN,
039200*        ECRIT LE SOMMAIRE, CONSTRUIT LE DIAGRAMME DE SANKEY,
039300*        ACCUMULE LES TOTAUX DE CONTROLE ET RELIT LE PRODUIT
039400*        SUIVANT EN FIN DE PARAGRAPHE.
039500
039600 3000-TRAITER-UN-PRODUIT.
039700*    PLANCHER DE POIDS A 0.01 KG (ENTREE KR9407) - UN PRODUIT DE
039800*    POIDS NUL OU NEGATIF (ERREUR DE SAISIE EN AMONT) NE DOIT PAS
039900*    PRODUIRE UN IMPACT NUL, QUI SERAIT TROMPEUR DANS LE RAPPORT.
040000     MOVE NORM-POIDS-KG TO WS-POIDS-AJUSTE
040100     IF WS-POIDS-AJUSTE < 0.01
040200         MOVE 0.01 TO WS-POIDS-AJUSTE
040300     END-IF
040400
040500     PERFORM 3100-CALCULER-PHASE-A THRU
040600         3100-CALCULER-PHASE-A-EXIT
040700     PERFORM 3200-CALCULER-PHASE-B THRU
040800         3200-CALCULER-PHASE-B-EXIT
040900     PERFORM 3300-CALCULER-PHASE-C THRU
041000         3300-CALCULER-PHASE-C-EXIT
041100     PERFORM 3400-CALCULER-PHASE-D THRU
041200         3400-CALCULER-PHASE-D-EXIT
041300*    LE MELANGE DE SCENARIO DOIT ETRE CALCULE AVANT LA PHASE E
041400     PERFORM 3550-MELANGER-SCENARIO-EOL THRU
041500         3550-MELANGER-SCENARIO-EOL-EXIT
041600     PERFORM 3500-CALCULER-PHASE-E THRU
041700         3500-CALCULER-PHASE-E-EXIT
041800     PERFORM 3600-VERIFIER-BILAN-CARBONE THRU
041900         3600-VERIFIER-BILAN-CARBONE-EXIT
042000     PERFORM 3800-ECRIRE-SOMMAIRE THRU
042100         3800-ECRIRE-SOMMAIRE-EXIT
042200     PERFORM 3900-CONSTRUIRE-NOEUDS-SANKEY THRU
042300         3900-CONSTRUIRE-NOEUDS-SANKEY-EXIT
042400     PERFORM 3950-CONSTRUIRE-LIENS-SANKEY THRU
042500         3950-CONSTRUIRE-LIENS-SANKEY-EXIT
042600     PERFORM 3990-ACCUMULER-CONTROLES THRU
042700         3990-ACCUMULER-CONTROLES-EXIT
042800
042900*    RELAI DE LECTURE - VOIR LE COMMENTAIRE DE 2000-LIRE-NORM
043000     PERFORM 2000-LIRE-NORM THRU 2000-LIRE-NORM-EXIT
043100     .
043200 3000-TRAITER-UN-PRODUIT-EXIT.
043300     EXIT.
043400
043500******************************************************************
043600*        3100 - PHASE A : EXTRACTION DES MATIERES PREMIERES
043700*        ECRIT UNE LIGNE DE DETAIL PAR MATIERE RESOLUE
043800
043900 3100-CALCULER-PHASE-A.
044000*    CONTRAIREMENT AUX RECHERCHES 3210/3410/3560, LA BORNE DE CETTE
044100*    BOUCLE EST DYNAMIQUE (NORM-NB-MATIERES, PROPRE A CHAQUE PRODUIT)
044200*    ET NON UN LITTERAL EN DUR - ELLE VIENT DE LCA010 QUI A DEJA
044300*    COMPTE LES MATIERES DISTINCTES DU PRODUIT.
044400     MOVE 0 TO WS-PHASE-A
044500     PERFORM 3110-CALCULER-IMPACT-MATIERE THRU
044600         3110-CALCULER-IMPACT-MATIERE-EXIT
044700         VARYING NORM-MAT-IDX FROM 1 BY 1
044800         UNTIL NORM-MAT-IDX > NORM-NB-MATIERES
044900     .
045000 3100-CALCULER-PHASE-A-EXIT.
045100     EXIT.
045200
045300*    IMPACT D'UNE MATIERE = POIDS DE LA MATIERE (POIDS PRODUIT X
045400*    FRACTION) X FACTEUR D'EMISSION DE LA MATIERE.  LE DRAPEAU
045500*    SIGNE PERMET DE TRAITER LES MATIERES A FACTEUR NEGATIF
045600*    (ROLE DE PUITS DE CARBONE - VOIR LCAFACT) SANS ZONE PIC
045700*    SIGNEE DANS LE COPYBOOK LCANORM LUI-MEME.  UNE LIGNE DE
045800*    DETAIL EST ECRITE POUR CHAQUE MATIERE, QUE LE FACTEUR SOIT
045900*    POSITIF OU NEGATIF.
046000 3110-CALCULER-IMPACT-MATIERE.
046100     COMPUTE WS-POIDS-MAT ROUNDED =
046200         WS-POIDS-AJUSTE * NORM-MAT-FRACTION(NORM-MAT-IDX)
046300
046400     IF NORM-MAT-FACT-SIGNE(NORM-MAT-IDX) = '-'
046500         COMPUTE WS-IMPACT-MAT ROUNDED =
046600             0 - (WS-POIDS-MAT * NORM-MAT-FACTEUR(NORM-MAT-IDX))
046700     ELSE
046800         COMPUTE WS-IMPACT-MAT ROUNDED =
046900             WS-POIDS-MAT * NORM-MAT-FACTEUR(NORM-MAT-IDX)
047000     END-IF
047100
047200     ADD WS-IMPACT-MAT TO WS-PHASE-A
047300*    WS-PHASE-A EST REMISE A ZERO UNE SEULE FOIS, EN TETE DE
047400*    3100, AVANT LA BOUCLE SUR LES MATIERES - CE PARAGRAPHE SE
047500*    CONTENTE D'ACCUMULER.
047600
047700*    LA LIGNE DE DETAIL REPREND LE FACTEUR AVEC SON SIGNE REEL
047800*    (DET-FACTEUR EST UNE ZONE SIGNEE, CONTRAIREMENT A LA ZONE
047900*    DU COPYBOOK LCANORM) POUR QUE LE FICHIER DETAIL SOIT
048000*    DIRECTEMENT LISIBLE SANS CONSULTER LE DRAPEAU SIGNE.
048100     MOVE NORM-PROD-ID TO DET-PROD-ID
048200     MOVE NORM-MAT-NOM(NORM-MAT-IDX) TO DET-MAT-NOM
048300     MOVE NORM-MAT-FRACTION(NORM-MAT-IDX) TO DET-MAT-FRACTION
048400     MOVE WS-POIDS-MAT TO DET-POIDS-KG
048500     MOVE WS-IMPACT-MAT TO DET-IMPACT-CO2E
048600     IF NORM-MAT-FACT-SIGNE(NORM-MAT-IDX) = '-'
048700         COMPUTE DET-FACTEUR =
048800             0 - NORM-MAT-FACTEUR(NORM-MAT-IDX)
048900     ELSE
049000         MOVE NORM-MAT-FACTEUR(NORM-MAT-IDX) TO DET-FACTEUR
049100     END-IF
049200     WRITE DETAIL-RECORD
049300     .
049400 3110-CALCULER-IMPACT-MATIERE-EXIT.
049500     EXIT.
049600
049700******************************************************************
049800*        3200 - PHASE B : FABRICATION (FACTEUR PAR CATEGORIE)
049900*        RECHERCHE LINEAIRE DANS LA TABLE LCAF-FAB-CATEGORIE -
050000*        A DEFAUT DE CORRESPONDANCE, LA LIGNE PAR DEFAUT DE LA
050100*        TABLE (LCAF-FAB-DEFAUT-IDX) EST RETENUE PLUTOT QUE DE
050200*        REJETER LE PRODUIT.
050300
050400 3200-CALCULER-PHASE-B.
050500*    WS-TROUVE EST UN DRAPEAU PARTAGE ENTRE LES TROIS RECHERCHES
050600*    (FABRICATION, USAGE, SCENARIO) - IL DOIT ETRE REARME A 'N'
050700*    AVANT CHAQUE RECHERCHE, SANS QUOI LE RESULTAT DE LA RECHERCHE
050800*    PRECEDENTE SERAIT REUTILISE A TORT.
050900     SET WS-TROUVE TO 'N'
051000     PERFORM 3210-CHERCHER-FABRICATION THRU
051100         3210-CHERCHER-FABRICATION-EXIT
051200         VARYING LCAF-FAB-IDX FROM 1 BY 1
051300         UNTIL LCAF-FAB-IDX > 13
051400            OR WS-ENTREE-TROUVEE
051500
051600     IF WS-ENTREE-TROUVEE
051700         MOVE LCAF-FAB-FACTEUR(WS-FAB-IDX-TROUVE)
051800             TO WS-FACTEUR-FAB
051900     ELSE
052000         MOVE LCAF-FAB-FACTEUR(LCAF-FAB-DEFAUT-IDX)
052100             TO WS-FACTEUR-FAB
052200     END-IF
052300
052400     COMPUTE WS-PHASE-B ROUNDED =
052500         WS-POIDS-AJUSTE * WS-FACTEUR-FAB
052600     .
052700 3200-CALCULER-PHASE-B-EXIT.
052800     EXIT.
052900
053000*    BALAYAGE LINEAIRE DES 13 CATEGORIES DE FABRICATION CONNUES -
053100*    ARRETE DES QUE LA CATEGORIE DU PRODUIT EST TROUVEE
053200 3210-CHERCHER-FABRICATION.
053300     IF LCAF-FAB-CATEGORIE(LCAF-FAB-IDX) = NORM-CATEGORIE
053400         SET WS-FAB-IDX-TROUVE TO LCAF-FAB-IDX
053500         SET WS-ENTREE-TROUVEE TO TRUE
053600     END-IF
053700     .
053800 3210-CHERCHER-FABRICATION-EXIT.
053900     EXIT.
054000
054100******************************************************************
054200*        3300 - PHASE C : TRANSPORT
054300*        FACTEUR ET DISTANCE UNIQUES POUR TOUT LE LOT (PAS DE
054400*        VARIATION PAR CATEGORIE NI PAR PRODUIT DANS CETTE
054500*        VERSION DU BAREME - VOIR LCAFACT)
054600
054700 3300-CALCULER-PHASE-C.
054800*    LCAF-TRANSPORT-FACTEUR ET LCAF-TRANSPORT-DISTANCE SONT DES
054900*    CONSTANTES UNIQUES POUR TOUT LE LOT (PAS DE TABLE, PAS DE
055000*    RECHERCHE) - VOIR LA NOTE DE CONCEPTION CI-DESSUS POUR LES
055100*    TABLES A RECHERCHE LINEAIRE, QUI NE S'APPLIQUE PAS ICI.
055200     COMPUTE WS-PHASE-C ROUNDED =
055300         WS-POIDS-AJUSTE * LCAF-TRANSPORT-FACTEUR
055400                          * LCAF-TRANSPORT-DISTANCE
055500     .
055600 3300-CALCULER-PHASE-C-EXIT.
055700     EXIT.
055800
055900******************************************************************
056000*        3400 - PHASE D : USAGE (FACTEUR PAR CATEGORIE X DUREE)
056100*        MEME PRINCIPE DE RECHERCHE QU'EN PHASE B, SUR LA TABLE
056200*        USAGE (2 ENTREES SEULEMENT A CE JOUR)
056300
056400 3400-CALCULER-PHASE-D.
056500*    REARMEMENT DU DRAPEAU PARTAGE WS-TROUVE - VOIR LE COMMENTAIRE
056600*    DE 3200-CALCULER-PHASE-B POUR LE DETAIL DE CETTE CONVENTION.
056700     SET WS-TROUVE TO 'N'
056800     PERFORM 3410-CHERCHER-USAGE THRU
056900         3410-CHERCHER-USAGE-EXIT
057000         VARYING LCAF-USA-IDX FROM 1 BY 1
057100         UNTIL LCAF-USA-IDX > 2
057200            OR WS-ENTREE-TROUVEE
057300
057400     IF WS-ENTREE-TROUVEE
057500         MOVE LCAF-USA-FACTEUR(WS-USA-IDX-TROUVE)
057600             TO WS-FACTEUR-USA
057700     ELSE
057800         MOVE LCAF-USA-FACTEUR(LCAF-USA-DEFAUT-IDX)
057900             TO WS-FACTEUR-USA
058000     END-IF
058100
058200     COMPUTE WS-PHASE-D ROUNDED =
058300         WS-POIDS-AJUSTE * WS-FACTEUR-USA * LCAF-DUREE-VIE-ANS
058400     .
058500 3400-CALCULER-PHASE-D-EXIT.
058600     EXIT.
058700
058800*    BALAYAGE LINEAIRE DES 2 CATEGORIES D'USAGE CONNUES
058900 3410-CHERCHER-USAGE.
059000     IF LCAF-USA-CATEGORIE(LCAF-USA-IDX) = NORM-CATEGORIE
059100         SET WS-USA-IDX-TROUVE TO LCAF-USA-IDX
059200         SET WS-ENTREE-TROUVEE TO TRUE
059300     END-IF
059400     .
059500 3410-CHERCHER-USAGE-EXIT.
059600     EXIT.
059700
059800******************************************************************
059900*        3550 - EOL-SCENARIO-BLENDER
060000*        MELANGE LES FACTEURS DE METHODE (LANDFILL / INCINERATION
060100*        / RECYCLING) SELON LA REPARTITION DU SCENARIO DEMANDE.
060200*        SI LE SCENARIO DU PRODUIT (NORM-SCENARIO-EOL) N'EST PAS
060300*        RECONNU DANS LA TABLE LCAF-SCN, LA REPARTITION PAR
060400*        DEFAUT DE LA TABLE EST UTILISEE (LCAF-SCN-DEFAUT-IDX).
060500
060600 3550-MELANGER-SCENARIO-EOL.
060700*    REARMEMENT DU DRAPEAU PARTAGE WS-TROUVE - VOIR LE COMMENTAIRE
060800*    DE 3200-CALCULER-PHASE-B. SI AUCUN SCENARIO NE CORRESPOND, LA
060900*    LIGNE PAR DEFAUT DE LA TABLE LCAF-SCN EST RETENUE CI-DESSOUS.
061000     SET WS-TROUVE TO 'N'
061100     PERFORM 3560-CHERCHER-SCENARIO THRU
061200         3560-CHERCHER-SCENARIO-EXIT
061300         VARYING LCAF-SCN-IDX FROM 1 BY 1
061400         UNTIL LCAF-SCN-IDX > 3
061500            OR WS-ENTREE-TROUVEE
061600
061700     IF NOT WS-ENTREE-TROUVEE
061800         SET WS-SCN-IDX-TROUVE TO LCAF-SCN-DEFAUT-IDX
061900     END-IF
062000
062100*    LES TROIS FACTEURS DE METHODE SONT D'ABORD RAMENES A LEUR
062200*    SIGNE REEL (LE RECYCLAGE EST GENERALEMENT UN PUITS DE
062300*    CARBONE, DONC NEGATIF) AVANT D'ETRE PONDERES
062400     IF LCAF-EOM-SIGNE(1) = '-'
062500         COMPUTE WS-FACT-LAND = 0 - LCAF-EOM-FACTEUR(1)
062600     ELSE
062700         MOVE LCAF-EOM-FACTEUR(1) TO WS-FACT-LAND
062800     END-IF
062900     IF LCAF-EOM-SIGNE(2) = '-'
063000         COMPUTE WS-FACT-INCI = 0 - LCAF-EOM-FACTEUR(2)
063100     ELSE
063200         MOVE LCAF-EOM-FACTEUR(2) TO WS-FACT-INCI
063300     END-IF
063400     IF LCAF-EOM-SIGNE(3) = '-'
063500         COMPUTE WS-FACT-RECY = 0 - LCAF-EOM-FACTEUR(3)
063600     ELSE
063700         MOVE LCAF-EOM-FACTEUR(3) TO WS-FACT-RECY
063800     END-IF
063900
064000*    FACTEUR MELANGE = SOMME DES TROIS FACTEURS PONDERES PAR LA
064100*    PART DU SCENARIO RETENU (LES TROIS PARTS SOMMENT A 1.0000
064200*    DANS LA TABLE DE REFERENCE - VOIR LCAFACT)
064300     COMPUTE WS-FACTEUR-EOL ROUNDED =
064400         (LCAF-SCN-PART-LAND(WS-SCN-IDX-TROUVE) * WS-FACT-LAND)
064500       + (LCAF-SCN-PART-INCI(WS-SCN-IDX-TROUVE) * WS-FACT-INCI)
064600       + (LCAF-SCN-PART-RECY(WS-SCN-IDX-TROUVE) * WS-FACT-RECY)
064700     .
064800 3550-MELANGER-SCENARIO-EOL-EXIT.
064900     EXIT.
065000
065100*    BALAYAGE LINEAIRE DES 3 SCENARIOS DE FIN DE VIE CONNUS
065200 3560-CHERCHER-SCENARIO.
065300     IF LCAF-SCN-NOM(LCAF-SCN-IDX) = NORM-SCENARIO-EOL
065400         SET WS-SCN-IDX-TROUVE TO LCAF-SCN-IDX
065500         SET WS-ENTREE-TROUVEE TO TRUE
065600     END-IF
065700     .
065800 3560-CHERCHER-SCENARIO-EXIT.
065900     EXIT.
066000
066100******************************************************************
066200*        3500 - PHASE E : FIN DE VIE (FACTEUR MELANGE X POIDS)
066300*        LE FACTEUR UTILISE EST CELUI CALCULE PAR 3550 - CE
066400*        PARAGRAPHE EST DONC TOUJOURS EXECUTE APRES 3550 DANS LA
066500*        CHAINE DE 3000 (L'ORDRE NUMERIQUE DES PARAGRAPHES NE
066600*        REFLETE PAS L'ORDRE D'EXECUTION SUR CE POINT PRECIS).
066700
066800 3500-CALCULER-PHASE-E.
066900     COMPUTE WS-PHASE-E ROUNDED =
067000         WS-POIDS-AJUSTE * WS-FACTEUR-EOL
067100     .
067200 3500-CALCULER-PHASE-E-EXIT.
067300     EXIT.
067400
067500******************************************************************
067600*        3600 - CONTROLE DU BILAN CARBONE
067700*        TOTAL DOIT ETRE EXACTEMENT LA SOMME DES CINQ PHASES -
067800*        UN ECART EST UNE ERREUR FATALE DU LOT.
067900
068000*    LE TOTAL EST CALCULE DEUX FOIS, DANS DEUX ZONES DISTINCTES
068100*    (WS-TOTAL-CO2E PUIS WS-VERIF-TOTAL), AVANT COMPARAISON - UN
068200*    CONTROLE QUI COMPARERAIT UNE ZONE A ELLE-MEME NE DETECTERAIT
068300*    JAMAIS RIEN.  CETTE DOUBLE-FRAPPE EST LA SEULE PROTECTION DU
068400*    PROGRAMME CONTRE UNE CORRUPTION DE ZONE PARTAGEE PAR UN
068500*    APPEL ERRONE (L'ATELIER N'A PAS DE CONTROLE DE VRAISEMBLANCE
068600*    PLUS FIN SUR CE CHIFFRE A CE JOUR).
068700 3600-VERIFIER-BILAN-CARBONE.
068800     COMPUTE WS-TOTAL-CO2E ROUNDED =
068900         WS-PHASE-A + WS-PHASE-B + WS-PHASE-C
069000       + WS-PHASE-D + WS-PHASE-E
069100
069200     COMPUTE WS-VERIF-TOTAL ROUNDED =
069300         WS-PHASE-A + WS-PHASE-B + WS-PHASE-C
069400       + WS-PHASE-D + WS-PHASE-E
069500
069600*    EN CAS DE RUPTURE, LE LOT S'ARRETE IMMEDIATEMENT (RETURN-CODE
069700*    16) APRES AVOIR TRACE LES CINQ PHASES ET LE PRODUIT EN CAUSE
069800*    - ON NE CONTINUE PAS LE LOT CAR UN SEUL PRODUIT EN RUPTURE
069900*    REND DOUTEUX TOUT LE RAPPORT DE SORTIE DE LCA030.
070000     IF WS-VERIF-TOTAL NOT = WS-TOTAL-CO2E
070100*    LA TRACE DE DIAGNOSTIC REPREND LE PRODUIT ET LES CINQ PHASES
070200*    POUR PERMETTRE AU PUPITRE DE TRANSMETTRE L'INCIDENT AU SERVICE
070300*    ETUDES ET METHODES SANS AVOIR A RELANCER LE LOT EN TRACE.
070400         DISPLAY 'LCA020 - ERREUR FATALE - BILAN CARBONE ROMPU'
070500         DISPLAY 'PRODUIT    : ' NORM-PROD-ID
070600         DISPLAY 'PHASE A    : ' WS-PHASE-A
070700         DISPLAY 'PHASE B    : ' WS-PHASE-B
070800         DISPLAY 'PHASE C    : ' WS-PHASE-C
070900         DISPLAY 'PHASE D    : ' WS-PHASE-D
071000         DISPLAY 'PHASE E    : ' WS-PHASE-E
071100         DISPLAY 'TOTAL      : ' WS-TOTAL-CO2E
071200         MOVE 16 TO RETURN-CODE
071300*    RETURN-CODE 16 EST LA CONVENTION DE L'ATELIER POUR UNE ERREUR
071400*    FATALE DE LOT (LA JCL NE DOIT PAS ENCHAINER LCA030 SI LE
071500*    CODE RETOUR DE LCA020 EST SUPERIEUR A 4).
071600         PERFORM 9000-FIN-PGM THRU 9000-FIN-PGM-EXIT
071700     END-IF
071800     .
071900 3600-VERIFIER-BILAN-CARBONE-EXIT.
072000     EXIT.
072100
072200******************************************************************
072300*        3800 - ECRITURE DE L'ENREGISTREMENT SOMMAIRE
072400*        UNE LIGNE PAR PRODUIT - REPREND LE TOTAL, LES CINQ
072500*        PHASES ET LES INFORMATIONS DE CLASSIFICATION DU PRODUIT
072600*        (CATEGORIE, SCENARIO) POUR LE RAPPORT DE LCA030.
072700
072800 3800-ECRIRE-SOMMAIRE.
072900*    L'ENREGISTREMENT SOMMAIRE REPREND TOUTES LES ZONES DONT LCA030
073000*    A BESOIN POUR LE DETAIL ET LES RUPTURES DU RAPPORT IMPRIME -
073100*    CATEGORIE ET SCENARIO SONT RECOPIES TELS QUELS DEPUIS LE
073200*    PRODUIT NORMALISE, SANS TRANSFORMATION SUPPLEMENTAIRE.
073300     MOVE NORM-PROD-ID           TO SUM-PROD-ID
073400     MOVE WS-TOTAL-CO2E          TO SUM-TOTAL-CO2E
073500     MOVE WS-PHASE-A             TO SUM-PHASE-A
073600     MOVE WS-PHASE-B             TO SUM-PHASE-B
073700     MOVE WS-PHASE-C             TO SUM-PHASE-C
073800     MOVE WS-PHASE-D             TO SUM-PHASE-D
073900     MOVE WS-PHASE-E             TO SUM-PHASE-E
074000     MOVE WS-POIDS-AJUSTE        TO SUM-POIDS-KG
074100     MOVE NORM-CATEGORIE         TO SUM-CATEGORIE
074200     MOVE NORM-SCENARIO-EOL      TO SUM-SCENARIO-EOL
074300     WRITE SUMMARY-RECORD
074400     .
074500 3800-ECRIRE-SOMMAIRE-EXIT.
074600     EXIT.
074700
074800******************************************************************
074900*        3900 - SANKEY-BUILDER : NOEUDS
075000*        UN NOEUD PAR MATIERE RESOLUE, PUIS LES NOEUDS DE PHASE
075100*        FIXES ET LE NOEUD TOTAL.
075200
075300 3900-CONSTRUIRE-NOEUDS-SANKEY.
075400     PERFORM 3910-ECRIRE-NOEUD-MATIERE THRU
075500         3910-ECRIRE-NOEUD-MATIERE-EXIT
075600         VARYING NORM-MAT-IDX FROM 1 BY 1
075700         UNTIL NORM-MAT-IDX > NORM-NB-MATIERES
075800
075900*    LES CINQ NOEUDS DE PHASE ET LE NOEUD TOTAL SONT FIXES -
076000*    ILS EXISTENT MEME SI LE PRODUIT N'A AUCUN FLUX SUR UNE
076100*    PHASE DONNEE, CAR LE DIAGRAMME DE SANKEY EST CONSOLIDE SUR
076200*    L'ENSEMBLE DU LOT PAR L'OUTIL DE VISUALISATION EN AVAL.
076300     SET SNK-EST-NOEUD TO TRUE
076400*    NOEUD FIXE - PHASE A (EXTRACTION DES MATIERES PREMIERES)
076500     MOVE 'extraction'             TO SNK-NOEUD-ID
076600     MOVE 'Raw Material Extraction' TO SNK-NOEUD-LABEL
076700     MOVE 'extraction'             TO SNK-NOEUD-PHASE
076800     WRITE SANKEY-RECORD
076900
077000     SET SNK-EST-NOEUD TO TRUE
077100*    NOEUD FIXE - PHASE B (FABRICATION)
077200     MOVE 'manufacturing'          TO SNK-NOEUD-ID
077300     MOVE 'Manufacturing'          TO SNK-NOEUD-LABEL
077400     MOVE 'manufacturing'          TO SNK-NOEUD-PHASE
077500     WRITE SANKEY-RECORD
077600
077700     SET SNK-EST-NOEUD TO TRUE
077800*    NOEUD FIXE - PHASE C (TRANSPORT)
077900     MOVE 'transport'              TO SNK-NOEUD-ID
078000     MOVE 'Transportation'         TO SNK-NOEUD-LABEL
078100     MOVE 'transport'              TO SNK-NOEUD-PHASE
078200     WRITE SANKEY-RECORD
078300
078400     SET SNK-EST-NOEUD TO TRUE
078500*    NOEUD FIXE - PHASE D (USAGE)
078600     MOVE 'use'                    TO SNK-NOEUD-ID
078700     MOVE 'Use Phase'              TO SNK-NOEUD-LABEL
078800     MOVE 'use'                    TO SNK-NOEUD-PHASE
078900     WRITE SANKEY-RECORD
079000
079100     SET SNK-EST-NOEUD TO TRUE
079200*    NOEUD FIXE - PHASE E (FIN DE VIE)
079300     MOVE 'eol'                    TO SNK-NOEUD-ID
079400     MOVE 'End of Life'            TO SNK-NOEUD-LABEL
079500     MOVE 'eol'                    TO SNK-NOEUD-PHASE
079600     WRITE SANKEY-RECORD
079700
079800     SET SNK-EST-NOEUD TO TRUE
079900*    NOEUD FIXE - TOTAL CO2E (CONVERGENCE DES CINQ PHASES)
080000     MOVE 'total'                  TO SNK-NOEUD-ID
080100     MOVE 'Total CO2e'             TO SNK-NOEUD-LABEL
080200     MOVE 'total'                  TO SNK-NOEUD-PHASE
080300     WRITE SANKEY-RECORD
080400     .
080500 3900-CONSTRUIRE-NOEUDS-SANKEY-EXIT.
080600     EXIT.
080700
080800*    CONSTRUIT LE LIBELLE "TITLE CASE" D'UNE MATIERE SANS
080900*    RECOURIR A FUNCTION LOWER-CASE / UPPER-CASE / TRIM -
081000*    LE SOULIGNE DEVIENT ESPACE PUIS CHAQUE PREMIERE LETTRE
081100*    DE MOT EST MISE EN MAJUSCULE CARACTERE PAR CARACTERE.
081200*    L'IDENTIFIANT DU NOEUD (WS-ID-NOEUD) EST CONSTRUIT A PART,
081300*    TOUJOURS EN MINUSCULES, PRECEDE DU PREFIXE 'MAT_' - C'EST
081400*    CETTE ZONE, ET NON LE LIBELLE, QUI SERT DE CLE DANS LES
081500*    LIENS ECRITS PAR 3960.
081600 3910-ECRIRE-NOEUD-MATIERE.
081700     MOVE SPACES TO WS-ID-NOEUD WS-LABEL-NOEUD
081800*    REMISE A BLANC PREALABLE OBLIGATOIRE - WS-ID-NOEUD ET
081900*    WS-LABEL-NOEUD SONT REUTILISEES A CHAQUE MATIERE DU PRODUIT,
082000*    UN RESIDU DE LA MATIERE PRECEDENTE FAUSSERAIT LE LIBELLE SI
082100*    LE NOM COURANT EST PLUS COURT.
082200     STRING 'MAT_' DELIMITED BY SIZE
082300            NORM-MAT-NOM(NORM-MAT-IDX) DELIMITED BY SIZE
082400            INTO WS-ID-NOEUD
082500     INSPECT WS-ID-NOEUD CONVERTING
082600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
082700         'abcdefghijklmnopqrstuvwxyz'
082800     MOVE NORM-MAT-NOM(NORM-MAT-IDX) TO WS-LABEL-NOEUD
082900     INSPECT WS-LABEL-NOEUD CONVERTING '_' TO SPACE
083000     INSPECT WS-LABEL-NOEUD CONVERTING
083100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
083200         'abcdefghijklmnopqrstuvwxyz'
083300     PERFORM 3915-MAJUSCULE-DEBUT-MOT THRU
083400         3915-MAJUSCULE-DEBUT-MOT-EXIT
083500         VARYING WS-IND-NOEUD FROM 1 BY 1
083600         UNTIL WS-IND-NOEUD > 30
083700
083800     SET SNK-EST-NOEUD TO TRUE
083900     MOVE WS-ID-NOEUD            TO SNK-NOEUD-ID
084000     MOVE WS-LABEL-NOEUD         TO SNK-NOEUD-LABEL
084100     MOVE 'material'             TO SNK-NOEUD-PHASE
084200     WRITE SANKEY-RECORD
084300     .
084400 3910-ECRIRE-NOEUD-MATIERE-EXIT.
084500     EXIT.
084600
084700*    MET EN MAJUSCULE LE CARACTERE COURANT S'IL EST LE PREMIER
084800*    DU LIBELLE, OU S'IL SUIT UN ESPACE (DEBUT DE MOT).  PASSE
084900*    SUR WS-LABEL-TAB, LA REDEFINITION EN TABLE DE CARACTERES
085000*    DE WS-LABEL-NOEUD, POUR PERMETTRE L'ACCES INDEXE.
085100 3915-MAJUSCULE-DEBUT-MOT.
085200     IF WS-IND-NOEUD = 1
085300         INSPECT WS-LABEL-TAB(WS-IND-NOEUD) CONVERTING
085400             'abcdefghijklmnopqrstuvwxyz' TO
085500             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
085600     ELSE
085700         IF WS-LABEL-TAB(WS-IND-NOEUD - 1) = SPACE
085800             INSPECT WS-LABEL-TAB(WS-IND-NOEUD) CONVERTING
085900                 'abcdefghijklmnopqrstuvwxyz' TO
086000                 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
086100         END-IF
086200     END-IF
086300     .
086400*    FIN DE LA BOUCLE CARACTERE PAR CARACTERE - APPELE 30 FOIS PAR
086500*    3910, UNE FOIS POUR CHAQUE POSITION DE WS-LABEL-TAB.
086600 3915-MAJUSCULE-DEBUT-MOT-EXIT.
086700     EXIT.
086800
086900******************************************************************
087000*        3950 - SANKEY-BUILDER : LIENS
087100*        MATIERE -> EXTRACTION, PUIS CHAQUE PHASE -> TOTAL.
087200*        LES LIAISONS DONT LA VALEUR ABSOLUE EST <= 0.001 SONT
087300*        OMISES (FLUX NEGLIGEABLE - ENTREE FXM0606, AJOUTEE CAR
087400*        L'OUTIL DE VISUALISATION SATURAIT DE MILLIERS DE LIENS
087500*        A VALEUR QUASI NULLE SUR LES GROS LOTS).
087600
087700 3950-CONSTRUIRE-LIENS-SANKEY.
087800     PERFORM 3960-ECRIRE-LIEN-MATIERE THRU
087900         3960-ECRIRE-LIEN-MATIERE-EXIT
088000         VARYING NORM-MAT-IDX FROM 1 BY 1
088100         UNTIL NORM-MAT-IDX > NORM-NB-MATIERES
088200
088300*    LIEN EXTRACTION -> TOTAL (PHASE A).  LA VALEUR ABSOLUE EST
088400*    CALCULEE A LA MAIN (IF / COMPUTE) CAR FUNCTION ABS EST
088500*    INTERDITE PAR LA NORME DE CODAGE DE L'ATELIER ; LE DIAGRAMME
088600*    DE SANKEY N'ACCEPTE QUE DES VALEURS DE LIEN POSITIVES, LE
088700*    SIGNE DE LA PHASE ETANT DEJA PORTE PAR LE NOEUD LUI-MEME.
088800     IF WS-PHASE-A < 0
088900         COMPUTE WS-VALEUR-ABSOLUE = 0 - WS-PHASE-A
089000     ELSE
089100         MOVE WS-PHASE-A TO WS-VALEUR-ABSOLUE
089200     END-IF
089300     IF WS-VALEUR-ABSOLUE > 0.001
089400         SET SNK-EST-LIEN TO TRUE
089500         MOVE 'extraction'    TO SNK-LIEN-SOURCE
089600         MOVE 'total'         TO SNK-LIEN-CIBLE
089700         MOVE WS-VALEUR-ABSOLUE TO SNK-LIEN-VALEUR
089800         WRITE SANKEY-RECORD
089900     END-IF
090000
090100*    LIEN MANUFACTURING -> TOTAL (PHASE B) - MEME LOGIQUE QUE LE
090200*    LIEN D'EXTRACTION CI-DESSUS : VALEUR ABSOLUE CALCULEE A LA
090300*    MAIN, LIEN OMIS SI LE FLUX EST NEGLIGEABLE (<= 0.001).
090400     IF WS-PHASE-B < 0
090500         COMPUTE WS-VALEUR-ABSOLUE = 0 - WS-PHASE-B
090600     ELSE
090700         MOVE WS-PHASE-B TO WS-VALEUR-ABSOLUE
090800     END-IF
090900     IF WS-VALEUR-ABSOLUE > 0.001
091000         SET SNK-EST-LIEN TO TRUE
091100         MOVE 'manufacturing' TO SNK-LIEN-SOURCE
091200         MOVE 'total'         TO SNK-LIEN-CIBLE
091300         MOVE WS-VALEUR-ABSOLUE TO SNK-LIEN-VALEUR
091400         WRITE SANKEY-RECORD
091500     END-IF
091600
091700*    LIEN TRANSPORT -> TOTAL (PHASE C) - MEME LOGIQUE QUE CI-DESSUS.
091800*    LA PHASE C EST TOUJOURS POSITIVE DANS CETTE VERSION DU BAREME
091900*    (AUCUN FACTEUR DE TRANSPORT NEGATIF N'EXISTE DANS LCAFACT),
092000*    MAIS LE TEST DE SIGNE EST CONSERVE PAR SYMETRIE DE CODE.
092100     IF WS-PHASE-C < 0
092200         COMPUTE WS-VALEUR-ABSOLUE = 0 - WS-PHASE-C
092300     ELSE
092400         MOVE WS-PHASE-C TO WS-VALEUR-ABSOLUE
092500     END-IF
092600     IF WS-VALEUR-ABSOLUE > 0.001
092700         SET SNK-EST-LIEN TO TRUE
092800         MOVE 'transport'     TO SNK-LIEN-SOURCE
092900         MOVE 'total'         TO SNK-LIEN-CIBLE
093000         MOVE WS-VALEUR-ABSOLUE TO SNK-LIEN-VALEUR
093100         WRITE SANKEY-RECORD
093200     END-IF
093300
093400*    LIEN USE -> TOTAL (PHASE D) - MEME LOGIQUE QUE CI-DESSUS.
093500     IF WS-PHASE-D < 0
093600         COMPUTE WS-VALEUR-ABSOLUE = 0 - WS-PHASE-D
093700     ELSE
093800         MOVE WS-PHASE-D TO WS-VALEUR-ABSOLUE
093900     END-IF
094000     IF WS-VALEUR-ABSOLUE > 0.001
094100         SET SNK-EST-LIEN TO TRUE
094200         MOVE 'use'           TO SNK-LIEN-SOURCE
094300         MOVE 'total'         TO SNK-LIEN-CIBLE
094400         MOVE WS-VALEUR-ABSOLUE TO SNK-LIEN-VALEUR
094500         WRITE SANKEY-RECORD
094600     END-IF
094700
094800*    LIEN EOL -> TOTAL (PHASE E) - C'EST ICI QUE LE SIGNE NEGATIF
094900*    EST LE PLUS FREQUENT, LE RECYCLAGE ETANT GENERALEMENT UN
095000*    PUITS DE CARBONE (VOIR LE COMMENTAIRE DE 3550).
095100     IF WS-PHASE-E < 0
095200         COMPUTE WS-VALEUR-ABSOLUE = 0 - WS-PHASE-E
095300     ELSE
095400         MOVE WS-PHASE-E TO WS-VALEUR-ABSOLUE
095500     END-IF
095600     IF WS-VALEUR-ABSOLUE > 0.001
095700         SET SNK-EST-LIEN TO TRUE
095800         MOVE 'eol'           TO SNK-LIEN-SOURCE
095900         MOVE 'total'         TO SNK-LIEN-CIBLE
096000         MOVE WS-VALEUR-ABSOLUE TO SNK-LIEN-VALEUR
096100         WRITE SANKEY-RECORD
096200     END-IF
096300     .
096400 3950-CONSTRUIRE-LIENS-SANKEY-EXIT.
096500     EXIT.
096600
096700*    LIEN MATIERE -> EXTRACTION - RECALCULE L'IMPACT DE LA
096800*    MATIERE (MEME FORMULE QU'EN 3110) PLUTOT QUE DE LE LIRE
096900*    DANS UNE ZONE PARTAGEE, CAR CE PARAGRAPHE EST EXECUTE
097000*    APRES 3800-ECRIRE-SOMMAIRE - LES ZONES DE TRAVAIL PAR
097100*    MATIERE DE 3110 NE SONT PLUS DISPONIBLES A CE STADE.
097200 3960-ECRIRE-LIEN-MATIERE.
097300*    CE PARAGRAPHE DUPLIQUE VOLONTAIREMENT LE CALCUL DE 3110
097400*    (MEME FORMULE POIDS X FRACTION X FACTEUR) CAR IL EST EXECUTE
097500*    DANS UNE AUTRE BOUCLE, APRES L'ECRITURE DU SOMMAIRE - VOIR LA
097600*    NOTE DE 3990 SUR L'ORDRE DES PARAGRAPHES DE 3000.
097700     COMPUTE WS-POIDS-MAT ROUNDED =
097800         WS-POIDS-AJUSTE * NORM-MAT-FRACTION(NORM-MAT-IDX)
097900     IF NORM-MAT-FACT-SIGNE(NORM-MAT-IDX) = '-'
098000         COMPUTE WS-IMPACT-MAT ROUNDED =
098100             0 - (WS-POIDS-MAT * NORM-MAT-FACTEUR(NORM-MAT-IDX))
098200     ELSE
098300         COMPUTE WS-IMPACT-MAT ROUNDED =
098400             WS-POIDS-MAT * NORM-MAT-FACTEUR(NORM-MAT-IDX)
098500     END-IF
098600
098700     IF WS-IMPACT-MAT < 0
098800         COMPUTE WS-VALEUR-ABSOLUE = 0 - WS-IMPACT-MAT
098900     ELSE
099000         MOVE WS-IMPACT-MAT TO WS-VALEUR-ABSOLUE
099100     END-IF
099200
099300     IF WS-VALEUR-ABSOLUE > 0.001
099400         MOVE SPACES TO WS-ID-NOEUD
099500         STRING 'MAT_' DELIMITED BY SIZE
099600                NORM-MAT-NOM(NORM-MAT-IDX) DELIMITED BY SIZE
099700                INTO WS-ID-NOEUD
099800         INSPECT WS-ID-NOEUD CONVERTING
099900             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
100000             'abcdefghijklmnopqrstuvwxyz'
100100         SET SNK-EST-LIEN TO TRUE
100200         MOVE WS-ID-NOEUD       TO SNK-LIEN-SOURCE
100300         MOVE 'extraction'      TO SNK-LIEN-CIBLE
100400         MOVE WS-VALEUR-ABSOLUE TO SNK-LIEN-VALEUR
100500         WRITE SANKEY-RECORD
100600     END-IF
100700     .
100800 3960-ECRIRE-LIEN-MATIERE-EXIT.
100900     EXIT.
101000
101100******************************************************************
101200*        3990 - ACCUMULATION DES TOTAUX DE CONTROLE DU LOT
101300*        (ENTREE KR0211) - CES TOTAUX SONT REPRIS TELS QUELS PAR
101400*        LCA030 EN PIED DE RAPPORT, SANS RECALCUL.
101500
101600 3990-ACCUMULER-CONTROLES.
101700     ADD WS-TOTAL-CO2E TO CTRL-TOTAL-CO2E
101800*    LES SIX ADD DE CE PARAGRAPHE ACCUMULENT, PRODUIT APRES
101900*    PRODUIT, LE TOTAL GENERAL ET LES CINQ SOUS-TOTAUX PAR PHASE -
102000*    CTRL-RECORD N'EST INITIALISE QU'UNE FOIS, EN 1000, ET ECRIT
102100*    QU'UNE FOIS, EN 9000.
102200     ADD WS-PHASE-A    TO CTRL-TOTAL-PHASE-A
102300     ADD WS-PHASE-B    TO CTRL-TOTAL-PHASE-B
102400     ADD WS-PHASE-C    TO CTRL-TOTAL-PHASE-C
102500     ADD WS-PHASE-D    TO CTRL-TOTAL-PHASE-D
102600     ADD WS-PHASE-E    TO CTRL-TOTAL-PHASE-E
102700     .
102800 3990-ACCUMULER-CONTROLES-EXIT.
102900     EXIT.
103000
103100******************************************************************
103200*    NOTES D'EXPLOITATION ET DE MAINTENANCE (FIN DE PROGRAMME)
103300*    ------------------------------------------------------------
103400*    (A) AJOUTER UNE CATEGORIE DE FABRICATION OU D'USAGE : AJOUTER
103500*        UNE LIGNE DANS LA TABLE CORRESPONDANTE DE LCAFACT ET
103600*        AUGMENTER LA BORNE DE LA BOUCLE DE RECHERCHE (3210 : 13,
103700*        3410 : 2) EN CONSEQUENCE - CES BORNES SONT DES LITTERAUX
103800*        EN DUR DANS CE PROGRAMME, PAS UN COMPTEUR DE LA TABLE.
103900*    (B) AJOUTER UN SCENARIO DE FIN DE VIE : AJOUTER UNE LIGNE A
104000*        LA TABLE LCAF-SCN DE LCAFACT ET AUGMENTER LA BORNE DE
104100*        LA BOUCLE DE 3550 (ACTUELLEMENT 3) EN CONSEQUENCE.
104200*    (C) LE SEUIL DE 0.001 POUR LES LIAISONS SANKEY NEGLIGEABLES
104300*        (3950, 3960) EST UN LITTERAL EN DUR - IL N'A PAS ETE
104400*        PARAMETRE CAR IL N'A JAMAIS EU BESOIN D'ETRE AJUSTE
104500*        DEPUIS SON INTRODUCTION EN 2006.
104600*    (D) LE LIBELLE SANKEY D'UNE MATIERE EST TRONQUE A 30
104700*        CARACTERES (WS-LABEL-NOEUD) - AUCUN NOM DE MATIERE DE
104800*        LCAFACT NE DEPASSE CETTE LONGUEUR A CE JOUR.
104900*    (E) SI LE LOT S'ARRETE EN ERREUR FATALE (RETURN-CODE 16 -
105000*        VOIR 3600), LES QUATRE FICHIERS DE SORTIE CONTIENNENT
105100*        LES PRODUITS TRAITES JUSQU'AU PRODUIT EN CAUSE INCLUS,
105200*        ET LE FICHIER DE CONTROLE EST ECRIT AVANT L'ARRET - LCA030
105300*        NE DOIT JAMAIS ETRE LANCE SUR DES FICHIERS ISSUS D'UN
105400*        LOT EN ERREUR FATALE SANS ANALYSE PREALABLE DE LA CAUSE.
105500*    (F) LE FICHIER SANKEY (SNKOUT) MELANGE NOEUDS ET LIENS DANS
105600*        LE MEME FLUX SEQUENTIEL - C'EST LE DRAPEAU SNK-TYPE-ENREG
105700*        DU COPYBOOK LCASNK QUI PERMET A L'OUTIL AVAL DE LES
105800*        DISTINGUER A LA LECTURE, PAS LEUR POSITION DANS LE FICHIER.
105900*    (G) AUCUNE DONNEE DE CE PROGRAMME N'EST ARRONDIE AU CENTIME -
106000*        TOUTES LES ZONES CO2E CONSERVENT QUATRE DECIMALES JUSQU'AU
106100*        RAPPORT IMPRIME DE LCA030, QUI EST SEUL RESPONSABLE DE LA
106200*        PRESENTATION FINALE AU LECTEUR.
106300******************************************************************
